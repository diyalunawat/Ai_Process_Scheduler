000100*----------------------------------------------------------------*
000200* BOOK......: SKDKB702.
000300* ANALYST...: K44128 R. T. OKONKWO
000400* AUTHOR....: K44128 R. T. OKONKWO
000500* DATE......: 06/14/1984
000600* PURPOSE...: Book for subroutine SKDSB702 (process scheduling
000700*             engine - FCFS / PRIORITY / ROUND ROBIN / AI).
000800*----------------------------------------------------------------*
000900* VRS0001 06.14.1984 - K44128  - INITIAL RELEASE.                 VRS0001 
001000* VRS0002 09.02.1986 - D77310  - SKDNEW-14  RAISES SKD-MAX-PROC   VRS0002 
001100*                                FROM 25 TO 50.                   VRS0002 
001200* VRS0003 11.21.1988 - K44128  - SKDNEW-22  ADDS RPST-GANTT GROUP VRS0003 
001300*                                FOR THE GANTT CHART OUTPUT.      VRS0003 
001400* VRS0004 03.09.1991 - M10239  - SKDNEW-31  ADDS RQSC-QUANTUM     VRS0004 
001500*                                FOR ROUND-ROBIN TIME-SLICE.      VRS0004 
001600* VRS0005 07.18.1993 - D77310  - SKDNEW-40  ADDS RQSC-SUMMARY /   VRS0005 
001700*                                RPST-BEST GROUPS TO SUPPORT THE  VRS0005 
001800*                                RECOMMENDER FUNCTION.            VRS0005 
001900* VRS0006 02.25.1999 - K44128  - SKDNEW-58  Y2K REVIEW - ALL      VRS0006 
002000*                                CONTROL FIELDS WERE ALREADY      VRS0006 
002100*                                9(04)/COMP-5, NO 2-DIGIT YEAR    VRS0006 
002200*                                FIELD IN THIS BOOK. NO LAYOUT    VRS0006 
002300*                                CHANGE REQUIRED.                 VRS0006 
002400*----------------------------------------------------------------*
002500*
002600* Commarea-style layout shared between batch program SKDP0701
002700* (file I/O, one call per algorithm per run) and subroutine
002800* SKDSB702 (the scheduling engine). Three groups, as always:
002900*   -ERRO     call error status
003000*   -RQSC      request   (what the engine is asked to compute)
003100*   -RPST      response  (what the engine computed)
003200*
003300*----------------------------------------------------------------*
003400 03  SKDSB702-ERRO.
003500     05  SKDSB702-SEQL-ERRO                PIC S9(09)    COMP-5.
003600     05  SKDSB702-TX-ERRO                  PIC  X(80).
003700
003800*----------------------------------------------------------------*
003900* Request: which algorithm to run, and over which process list
004000* (a fresh copy of the master table is passed on every call).
004100*----------------------------------------------------------------*
004200 03  SKDSB702-RQSC.
004300     05  SKDSB702-FUNCTION                  PIC  X(08).
004400         88  SKDSB702-FC-FCFS                VALUE 'FCFS    '.
004500         88  SKDSB702-FC-PRIORITY             VALUE 'PRIORITY'.
004600         88  SKDSB702-FC-ROUNDROBIN           VALUE 'ROUNDRBN'.
004700         88  SKDSB702-FC-INTELLIGENT-AI       VALUE 'AI      '.
004800         88  SKDSB702-FC-RECOMMEND            VALUE 'RECOMMND'.
004900     05  SKDSB702-QUANTUM                     PIC S9(04) COMP-5.
005000     05  SKDSB702-QT-PROC                      PIC S9(04) COMP-5.
005100         88  SKDSB702-QT-PROC-VLDO             VALUE +0 THRU +50.
005200     05  SKDSB702-LS-PROC  OCCURS 50 TIMES
005300                           INDEXED BY IX-RQSC-PROC.
005400         07  SKDSB702-PROC-ID                  PIC  9(04).
005500         07  SKDSB702-PROC-ARRIVAL              PIC  9(04).
005600         07  SKDSB702-PROC-BURST                PIC  9(04).
005700         07  SKDSB702-PROC-PRIORITY             PIC  9(02).
005800     05  SKDSB702-QT-SUMMARY                   PIC S9(04) COMP-5.
005900     05  SKDSB702-LS-SUMMARY-IN  OCCURS 4 TIMES.
006000         07  SKDSB702-SUM-ALGO-NAME-IN           PIC  X(24).
006100         07  SKDSB702-SUM-AVG-WAIT-IN             PIC  9(04)V9(02).
006200         07  SKDSB702-SUM-AVG-TURN-IN              PIC  9(04)V9(02).
006300         07  SKDSB702-SUM-TOT-TIME-IN               PIC  9(04).
006400         07  SKDSB702-SUM-SCORE-IN                   PIC  9V9(04).
006500
006600*----------------------------------------------------------------*
006700* Response: per-process result table, the complete Gantt chart
006800* for the run, and the RUN-SUMMARY-RECORD for the run.
006900*----------------------------------------------------------------*
007000 03  SKDSB702-RPST.
007100     05  SKDSB702-QT-RESULT                    PIC S9(04) COMP-5.
007200     05  SKDSB702-LS-RESULT  OCCURS 50 TIMES
007300                             INDEXED BY IX-RPST-RESULT.
007400         07  SKDSB702-RES-PROC-ID                PIC  9(04).
007500         07  SKDSB702-RES-ARRIVAL                 PIC  9(04).
007600         07  SKDSB702-RES-BURST                    PIC  9(04).
007700         07  SKDSB702-RES-PRIORITY                  PIC  9(02).
007800         07  SKDSB702-RES-START                      PIC S9(04).
007900         07  SKDSB702-RES-COMPLETION                  PIC 9(04).
008000         07  SKDSB702-RES-WAITING                      PIC 9(04).
008100         07  SKDSB702-RES-TURNAROUND                    PIC 9(04).
008200     05  SKDSB702-QT-GANTT                      PIC S9(05) COMP-5.
008300         88  SKDSB702-QT-GANTT-VLDO              VALUE +0 THRU +1000.
008400     05  SKDSB702-LS-GANTT  OCCURS 1000 TIMES
008500                            INDEXED BY IX-RPST-GANTT.
008600         07  SKDSB702-GANTT-PROC-ID               PIC  9(04).
008700         07  SKDSB702-GANTT-START                  PIC  9(04).
008800         07  SKDSB702-GANTT-END                      PIC 9(04).
008900     05  SKDSB702-SUMMARY.
009000         07  SKDSB702-SUM-ALGO-NAME                 PIC  X(24).
009100         07  SKDSB702-SUM-AVG-WAITING                PIC 9(04)V9(02).
009200         07  SKDSB702-SUM-AVG-TURNAROUND               PIC 9(04)V9(02).
009300         07  SKDSB702-SUM-TOTAL-TIME                    PIC 9(04).
009400         07  SKDSB702-SUM-SCORE                          PIC 9V9(04).
009500     05  SKDSB702-BEST-INDEX                    PIC S9(04) COMP-5.
009600     05  SKDSB702-BEST-ALGO-NAME                 PIC  X(24).
