000100*----------------------------------------------------------------*
000200* PROGRAM...: SKDP0701.
000300* ANALYST...: K44128 R. T. OKONKWO
000400* AUTHOR....: K44128 R. T. OKONKWO
000500* INSTALLATION: DATA PROCESSING DIVISION - CENTRAL SCHEDULING
000600* DATE-WRITTEN: 06/14/1984
000700* DATE-COMPILED: 06/18/1984
000800* SECURITY..: UNCLASSIFIED - INTERNAL BATCH USE ONLY
000900* PURPOSE...: Reads the process input deck, drives the
001000*             scheduling engine SKDSB702 once per requested
001100*             algorithm, and writes the Gantt, result and
001200*             summary decks for the run.
001300* COMPILATION: COBOL BATCH
001400*----------------------------------------------------------------*
001500* VRS0001 06.14.1984 - K44128  - INITIAL RELEASE.  FCFS AND       VRS0001 
001600*                                PRIORITY ALGORITHMS ONLY.        VRS0001 
001700* VRS0002 02.03.1985 - K44128  - SKDNEW-03  ADDS ROUND ROBIN RUN  VRS0002 
001800*                                TO THE COMPARE-ALL PASS.         VRS0002 
001900* VRS0003 09.02.1986 - D77310  - SKDNEW-14  RAISES SKD-MAX-PROC   VRS0003 
002000*                                FROM 25 TO 50 TO MATCH THE       VRS0003 
002100*                                REVISED BOOK.                    VRS0003 
002200* VRS0004 11.21.1988 - K44128  - SKDNEW-22  ADDS GANTT-OUTPUT     VRS0004 
002300*                                DECK, WRITTEN FROM THE RPST-     VRS0004 
002400*                                GANTT TABLE RETURNED BY THE      VRS0004 
002500*                                ENGINE.                          VRS0004 
002600* VRS0005 03.09.1991 - M10239  - SKDNEW-31  ROUND ROBIN QUANTUM   VRS0005 
002700*                                IS NOW A WORKING-STORAGE         VRS0005 
002800*                                CONSTANT INSTEAD OF A HARD-      VRS0005 
002900*                                CODED LITERAL IN THE CALL.       VRS0005 
003000* VRS0006 07.18.1993 - D77310  - SKDNEW-40  ADDS THE INTELLIGENT  VRS0006 
003100*                                AI ALGORITHM TO THE COMPARE-ALL  VRS0006 
003200*                                PASS AND THE RECOMMEND STEP.     VRS0006 
003300* VRS0007 04.04.1995 - K44128  - SKDNEW-47  SUMMARY-OUTPUT DECK   VRS0007 
003400*                                NOW CARRIES A TRAILING RECORD    VRS0007 
003500*                                NAMING THE RECOMMENDED           VRS0007 
003600*                                ALGORITHM.                       VRS0007 
003700* VRS0008 08.30.1996 - M10239  - SKDNEW-52  DISPLAY OF THE        VRS0008 
003800*                                RUN-CONTROL DATE MOVED AHEAD     VRS0008 
003900*                                OF FILE OPEN SO AN EMPTY INPUT   VRS0008 
004000*                                DECK STILL SHOWS A RUN HEADER    VRS0008 
004100*                                ON THE JOB LOG.                  VRS0008 
004200* VRS0009 02.25.1999 - K44128  - SKDNEW-58  Y2K REVIEW.  ALL      VRS0009 
004300*                                DATE-BEARING FIELDS IN THIS      VRS0009 
004400*                                PROGRAM ARE RUN-CONTROL DATES    VRS0009 
004500*                                ONLY (CCYYMMDD FROM THE SYSTEM   VRS0009 
004600*                                CLOCK), NO 2-DIGIT YEAR FIELDS   VRS0009 
004700*                                FOUND.  NO LAYOUT CHANGE         VRS0009 
004800*                                REQUIRED.                        VRS0009 
004900* VRS0010 10.12.2001 - D77310  - SKDNEW-66  WS-QT-PROC CHECKED    VRS0010 
005000*                                AGAINST SKD-MAX-PROC BEFORE THE  VRS0010 
005100*                                TABLE IS BUILT, NOT AFTER; A     VRS0010 
005200*                                51ST INPUT RECORD WAS SILENTLY   VRS0010 
005300*                                DROPPED UNDER THE OLD LOGIC.     VRS0010 
005400*----------------------------------------------------------------*
005500 IDENTIFICATION DIVISION.
005600*----------------------------------------------------------------*
005700 PROGRAM-ID.    SKDP0701.
005800 AUTHOR.        K44128 R. T. OKONKWO.
005900 INSTALLATION.  DATA PROCESSING DIVISION - CENTRAL SCHEDULING.
006000 DATE-WRITTEN.  06/14/1984.
006100 DATE-COMPILED. 06/18/1984.
006200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
006300*----------------------------------------------------------------*
006400 ENVIRONMENT DIVISION.
006500*----------------------------------------------------------------*
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01            IS TOP-OF-FORM
006900     CLASS NUMERIC-EXT  IS '0' THRU '9'
007000     UPSI-0         ON  STATUS IS SKD-AI-SWITCH-ON
007100                    OFF STATUS IS SKD-AI-SWITCH-OFF.
007200
007300*----------------------------------------------------------------*
007400 INPUT-OUTPUT SECTION.
007500*----------------------------------------------------------------*
007600 FILE-CONTROL.
007700*-------------
007800     SELECT  PROCESS-INPUT  ASSIGN  TO  UT-S-PROCIN
007900             ORGANIZATION  IS  LINE SEQUENTIAL.
008000
008100     SELECT  GANTT-OUTPUT   ASSIGN  TO  UT-S-GANTOUT
008200             ORGANIZATION  IS  LINE SEQUENTIAL.
008300
008400     SELECT  RESULT-OUTPUT  ASSIGN  TO  UT-S-RSLTOUT
008500             ORGANIZATION  IS  LINE SEQUENTIAL.
008600
008700     SELECT  SUMMARY-OUTPUT ASSIGN  TO  UT-S-SUMMOUT
008800             ORGANIZATION  IS  LINE SEQUENTIAL.
008900
009000*----------------------------------------------------------------*
009100 DATA DIVISION.
009200*----------------------------------------------------------------*
009300*----------------------------------------------------------------*
009400 FILE SECTION.
009500*----------------------------------------------------------------*
009600 FD  PROCESS-INPUT
009700     RECORD  20
009800     RECORDING MODE IS F.
009900
010000 01  PROCESS-INPUT-RECORD.
010100     03  PRCIN-PROC-ID            PIC  9(04).
010200     03  FILLER                   PIC  X(01).
010300     03  PRCIN-ARRIVAL-TIME       PIC  9(04).
010400     03  FILLER                   PIC  X(01).
010500     03  PRCIN-BURST-TIME         PIC  9(04).
010600     03  FILLER                   PIC  X(01).
010700     03  PRCIN-PRIORITY           PIC  9(02).
010800     03  FILLER                   PIC  X(03).
010900
011000 FD  GANTT-OUTPUT
011100     RECORD  20
011200     RECORDING MODE IS F.
011300
011400 01  GANTT-OUTPUT-RECORD.
011500     03  GTOUT-PROC-ID            PIC  9(04).
011600     03  FILLER                   PIC  X(01).
011700     03  GTOUT-START-TIME         PIC  9(04).
011800     03  FILLER                   PIC  X(01).
011900     03  GTOUT-END-TIME           PIC  9(04).
012000     03  FILLER                   PIC  X(06).
012100
012200 FD  RESULT-OUTPUT
012300     RECORD  42
012400     RECORDING MODE IS F.
012500
012600 01  RESULT-OUTPUT-RECORD.
012700     03  RSOUT-PROC-ID            PIC  9(04).
012800     03  FILLER                   PIC  X(01).
012900     03  RSOUT-ARRIVAL-TIME       PIC  9(04).
013000     03  FILLER                   PIC  X(01).
013100     03  RSOUT-BURST-TIME         PIC  9(04).
013200     03  FILLER                   PIC  X(01).
013300     03  RSOUT-PRIORITY           PIC  9(02).
013400     03  FILLER                   PIC  X(01).
013500     03  RSOUT-START-TIME         PIC S9(04).
013600     03  FILLER                   PIC  X(01).
013700     03  RSOUT-COMPLETION-TIME    PIC  9(04).
013800     03  FILLER                   PIC  X(01).
013900     03  RSOUT-WAITING-TIME       PIC  9(04).
014000     03  FILLER                   PIC  X(01).
014100     03  RSOUT-TURNAROUND-TIME    PIC  9(04).
014200     03  FILLER                   PIC  X(05).
014300
014400 FD  SUMMARY-OUTPUT
014500     RECORD  61
014600     RECORDING MODE IS F.
014700
014800 01  SUMMARY-OUTPUT-RECORD.
014900     03  SMOUT-RECORD-TYPE        PIC  X(01).
015000         88  SMOUT-TYPE-RUN               VALUE 'R'.
015100         88  SMOUT-TYPE-BEST               VALUE 'B'.
015200     03  FILLER                   PIC  X(01).
015300     03  SMOUT-ALGO-NAME          PIC  X(24).
015400     03  FILLER                   PIC  X(01).
015500     03  SMOUT-AVG-WAITING        PIC  9(04)V9(02).
015600     03  FILLER                   PIC  X(01).
015700     03  SMOUT-AVG-TURNAROUND     PIC  9(04)V9(02).
015800     03  FILLER                   PIC  X(01).
015900     03  SMOUT-TOTAL-TIME         PIC  9(04).
016000     03  FILLER                   PIC  X(01).
016100     03  SMOUT-SCORE              PIC  9V9(04).
016200     03  FILLER                   PIC  X(10).
016300
016400*----------------------------------------------------------------*
016500 WORKING-STORAGE SECTION.
016600*----------------------------------------------------------------*
016700 01  CTE-PROG         PIC  X(17) VALUE '*** SKDP0701 ***'.
016800 01  CTE-VERS         PIC  X(07) VALUE 'VRS0010'.
016900 77  SKDSB702         PIC  X(08) VALUE 'SKDSB702'.
017000
017100*----------------------------------------------------------------*
017200* Run-control switches and counters.  Every subscript, record
017300* count and accumulator in this program is BINARY - see the
017400* shop standard set down under SKDNEW-14.
017500*----------------------------------------------------------------*
017600 01  WS-SWITCHES.
017700     03  WS-EOF-PROCIN            PIC  X(01) VALUE 'N'.
017800         88  WS-AT-EOF-PROCIN             VALUE 'Y'.
017900     03  WS-ENGINE-RC             PIC S9(09) COMP-5 VALUE ZERO.
018000         88  WS-ENGINE-RC-OK              VALUE ZERO.
018100     03  FILLER                   PIC  X(01).
018200
018300 01  WS-COUNTERS.
018400     03  WS-QT-PROC               PIC S9(04) COMP-5 VALUE ZERO.
018500     03  WS-IX-PROC               PIC S9(04) COMP-5 VALUE ZERO.
018600     03  WS-IX-ALGO               PIC S9(04) COMP-5 VALUE ZERO.
018700     03  WS-IX-GANTT              PIC S9(04) COMP-5 VALUE ZERO.
018800     03  WS-IX-RESULT             PIC S9(04) COMP-5 VALUE ZERO.
018900     03  WS-QUANTUM               PIC S9(04) COMP-5 VALUE +2.
019000     03  FILLER                   PIC  X(01).
019100
019200*----------------------------------------------------------------*
019300* Master process table, loaded once from PROCESS-INPUT and
019400* handed to the engine fresh on every CALL - the engine must
019500* never see the results of a prior algorithm's run.
019600*----------------------------------------------------------------*
019700 01  WS-PROC-MASTER.
019800     03  WS-PROC-ENTRY  OCCURS 50 TIMES
019900                        INDEXED BY IX-MASTER.
020000         05  WS-MASTER-PROC-ID        PIC  9(04).
020100         05  WS-MASTER-ARRIVAL        PIC  9(04).
020200         05  WS-MASTER-BURST          PIC  9(04).
020300         05  WS-MASTER-PRIORITY       PIC  9(02).
020400         05  FILLER                   PIC  X(02).
020500
020600 77  SKD-MAX-PROC                 PIC S9(04) COMP-5 VALUE +50.
020700
020800*----------------------------------------------------------------*
020900* Table of constants: the four function codes the engine
021000* understands for a compare-all pass, in the fixed order this
021100* shop has always run them (VRS0001/VRS0002/VRS0006).  Built as   VRS0001 
021200* FILLER entries and addressed through the REDEFINES, the same    VRS0001 
021300* idiom used for the PCLD band tables this program grew out of.   VRS0001 
021400*----------------------------------------------------------------*
021500 01  TABELA-ALGORITMOS.
021600     03  FILLER                   PIC  X(08) VALUE 'FCFS    '.
021700     03  FILLER                   PIC  X(08) VALUE 'PRIORITY'.
021800     03  FILLER                   PIC  X(08) VALUE 'ROUNDRBN'.
021900     03  FILLER                   PIC  X(08) VALUE 'AI      '.
022000
022100 01  TAB-ALGORITMOS REDEFINES TABELA-ALGORITMOS.
022200     03  TAB-ALGO-CODE  OCCURS 4 TIMES
022300                        PIC  X(08).
022400
022500 77  SKD-QT-ALGO                  PIC S9(04) COMP-5 VALUE +4.
022600
022700*----------------------------------------------------------------*
022800* Collected run summaries, held here across the compare-all
022900* pass so the final CALL to SKDSB702 (function RECOMMND) has
023000* all four in hand at once.
023100*----------------------------------------------------------------*
023200 01  WS-SUMMARY-COLLECT.
023300     03  WS-SUMM-ENTRY  OCCURS 4 TIMES
023400                        INDEXED BY IX-SUMM.
023500         05  WS-SUMM-ALGO-NAME        PIC  X(24).
023600         05  WS-SUMM-AVG-WAITING      PIC  9(04)V9(02).
023700         05  WS-SUMM-AVG-TURNAROUND   PIC  9(04)V9(02).
023800         05  WS-SUMM-TOTAL-TIME       PIC  9(04).
023900         05  WS-SUMM-SCORE            PIC  9V9(04).
024000         05  FILLER                   PIC  X(05).
024100*----------------------------------------------------------------*
024200* Flat byte view of WS-SUMMARY-COLLECT, used only to blank the
024300* table at the top of a run (SKDNEW-47).  Every entry is fully
024400* repopulated in 360000 before the RECOMMND CALL ever reads it
024500* back, so the spaces left in the numeric sub-fields by this
024600* MOVE are never seen as data - shop habit carried over from
024700* the old band tables.
024800*----------------------------------------------------------------*
024900 01  WS-SUMMARY-COLLECT-BLANK REDEFINES WS-SUMMARY-COLLECT.
025000     03  FILLER                   PIC  X(200).
025100
025200 01  WS-RUN-DATE.
025300     03  WS-RUN-CCYYMMDD          PIC  9(08).
025400     03  FILLER                   PIC  X(01).
025500     03  WS-RUN-HHMMSS             PIC  9(06).
025600     03  FILLER                   PIC  X(01).
025700
025800*----------------------------------------------------------------*
025900* Alternate broken-out view of the run-control date, kept for
026000* the day/month/year DISPLAY lines on the job log.
026100*----------------------------------------------------------------*
026200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
026300     03  WS-RUN-CCYY              PIC  9(04).
026400     03  WS-RUN-MM                PIC  9(02).
026500     03  WS-RUN-DD                PIC  9(02).
026600     03  FILLER                   PIC  X(01).
026700     03  FILLER                   PIC  X(06).
026800     03  FILLER                   PIC  X(01).
026900
027000*----------------------------------------------------------------*
027100 01  SKDSB702-DADOS.
027200     COPY SKDKB702.
027300     03  FILLER                   PIC  X(01).
027400*----------------------------------------------------------------*
027500 LINKAGE SECTION.
027600*----------------------------------------------------------------*
027700 01  PARM1.
027800     03  FILLER                   PIC  X(02).
027900     03  PARM-QUANTUM             PIC  9(02).
028000
028100*----------------------------------------------------------------*
028200 PROCEDURE DIVISION USING PARM1.
028300*----------------------------------------------------------------*
028400*----------------------------------------------------------------*
028500 000000-PRINCIPAL SECTION.
028600*----------------------------------------------------------------*
028700
028800     PERFORM 100000-INITIAL-PROCEDURES
028900
029000     PERFORM 200000-LOAD-MASTER-TABLE
029100
029200     PERFORM 300000-RUN-ALGORITHMS
029300
029400     PERFORM 400000-RECOMMEND
029500
029600     GO TO 000000-SAI
029700     .
029800 000000-SAI.
029900     CLOSE  PROCESS-INPUT  GANTT-OUTPUT
030000            RESULT-OUTPUT  SUMMARY-OUTPUT
030100     STOP RUN
030200     .
030300*----------------------------------------------------------------*
030400* 100000 - open the decks, pick up the quantum override (if
030500*          any was passed on PARM1), default it otherwise.
030600*----------------------------------------------------------------*
030700 100000-INITIAL-PROCEDURES SECTION.
030800*----------------------------------------------------------------*
030900 100010-INICIO.
031000     ACCEPT  WS-RUN-CCYYMMDD  FROM DATE YYYYMMDD
031100     ACCEPT  WS-RUN-HHMMSS    FROM TIME
031200     DISPLAY CTE-PROG ' RUN DATE: ' WS-RUN-CCYY '-' WS-RUN-MM
031300                      '-' WS-RUN-DD ' TIME: ' WS-RUN-HHMMSS
031400
031500     IF  SKD-AI-SWITCH-ON
031600         DISPLAY CTE-PROG ' AI PASS ENABLED VIA UPSI-0'
031700     END-IF
031800
031900     MOVE SPACES              TO WS-SUMMARY-COLLECT-BLANK
032000
032100     OPEN INPUT  PROCESS-INPUT
032200     OPEN OUTPUT GANTT-OUTPUT
032300     OPEN OUTPUT RESULT-OUTPUT
032400     OPEN OUTPUT SUMMARY-OUTPUT
032500
032600     IF  PARM-QUANTUM NOT NUMERIC OR PARM-QUANTUM EQUAL ZERO
032700         MOVE +2                  TO WS-QUANTUM
032800     ELSE
032900         MOVE PARM-QUANTUM        TO WS-QUANTUM
033000     END-IF
033100     .
033200 100000-EXIT.
033300     EXIT
033400     .
033500*----------------------------------------------------------------*
033600* 200000 - read PROCESS-INPUT to end of deck, loading the
033700*          master table.  SKDNEW-66: the count is checked
033800*          BEFORE the entry is stored, so a deck one record
033900*          over SKD-MAX-PROC is rejected outright rather than
034000*          silently truncated.
034100*----------------------------------------------------------------*
034200 200000-LOAD-MASTER-TABLE SECTION.
034300*----------------------------------------------------------------*
034400 200010-INICIO.
034500     MOVE ZERO                TO WS-QT-PROC
034600
034700     READ PROCESS-INPUT
034800         AT END MOVE 'Y'      TO WS-EOF-PROCIN
034900     END-READ
035000
035100     PERFORM 200020-CARREGA-UM
035200         UNTIL WS-AT-EOF-PROCIN
035300     .
035400 200020-CARREGA-UM.
035500     IF  WS-QT-PROC  GREATER OR EQUAL  SKD-MAX-PROC
035600         PERFORM 999002-ERRO
035700         GO TO 200000-EXIT
035800     END-IF
035900
036000     ADD  1                   TO WS-QT-PROC
036100     SET  IX-MASTER           TO WS-QT-PROC
036200
036300     MOVE PRCIN-PROC-ID       TO WS-MASTER-PROC-ID    (IX-MASTER)
036400     MOVE PRCIN-ARRIVAL-TIME  TO WS-MASTER-ARRIVAL    (IX-MASTER)
036500     MOVE PRCIN-BURST-TIME    TO WS-MASTER-BURST      (IX-MASTER)
036600     MOVE PRCIN-PRIORITY      TO WS-MASTER-PRIORITY   (IX-MASTER)
036700
036800     READ PROCESS-INPUT
036900         AT END MOVE 'Y'      TO WS-EOF-PROCIN
037000     END-READ
037100     .
037200 200000-EXIT.
037300     EXIT
037400     .
037500*----------------------------------------------------------------*
037600* 300000 - the compare-all pass.  One CALL to SKDSB702 per
037700*          algorithm, against a fresh copy of the master table
037800*          every time (VRS0002, VRS0006) - the engine is never    VRS0002 
037900*          shown yesterday's results.                             VRS0002 
038000*----------------------------------------------------------------*
038100 300000-RUN-ALGORITHMS SECTION.
038200*----------------------------------------------------------------*
038300 300010-INICIO.
038400     PERFORM 300020-UM-ALGORITMO
038500             VARYING WS-IX-ALGO FROM 1 BY 1
038600             UNTIL WS-IX-ALGO GREATER SKD-QT-ALGO
038700     .
038800 300020-UM-ALGORITMO.
038900     PERFORM 310000-BUILD-REQUEST
039000     PERFORM 320000-CALL-ENGINE
039100     PERFORM 330000-CHECK-ENGINE-STATUS
039200     PERFORM 340000-WRITE-GANTT
039300     PERFORM 350000-WRITE-RESULT
039400     PERFORM 360000-WRITE-SUMMARY
039500     .
039600 300000-EXIT.
039700     EXIT
039800     .
039900*----------------------------------------------------------------*
040000* 310000 - load the request group with a fresh copy of the
040100*          master table and the function code for this pass.
040200*----------------------------------------------------------------*
040300 310000-BUILD-REQUEST SECTION.
040400*----------------------------------------------------------------*
040500 310010-INICIO.
040600     MOVE TAB-ALGO-CODE (WS-IX-ALGO)    TO SKDSB702-FUNCTION
040700     MOVE WS-QUANTUM                    TO SKDSB702-QUANTUM
040800     MOVE WS-QT-PROC                    TO SKDSB702-QT-PROC
040900
041000     PERFORM 310020-MOVE-UM-PROC
041100             VARYING WS-IX-PROC FROM 1 BY 1
041200             UNTIL WS-IX-PROC GREATER WS-QT-PROC
041300     .
041400 310020-MOVE-UM-PROC.
041500     SET  IX-MASTER  IX-RQSC-PROC   TO WS-IX-PROC
041600
041700     MOVE WS-MASTER-PROC-ID   (IX-MASTER)
041800                       TO SKDSB702-PROC-ID       (IX-RQSC-PROC)
041900     MOVE WS-MASTER-ARRIVAL   (IX-MASTER)
042000                       TO SKDSB702-PROC-ARRIVAL  (IX-RQSC-PROC)
042100     MOVE WS-MASTER-BURST     (IX-MASTER)
042200                       TO SKDSB702-PROC-BURST    (IX-RQSC-PROC)
042300     MOVE WS-MASTER-PRIORITY  (IX-MASTER)
042400                       TO SKDSB702-PROC-PRIORITY (IX-RQSC-PROC)
042500     .
042600 310000-EXIT.
042700     EXIT
042800     .
042900*----------------------------------------------------------------*
043000* 320000 - the CALL itself.  SKDSB702 keeps no state of its own
043100*          between CALLs (LOCAL-STORAGE SECTION), so every
043200*          pass starts the engine clean.
043300*----------------------------------------------------------------*
043400 320000-CALL-ENGINE SECTION.
043500*----------------------------------------------------------------*
043600 320010-INICIO.
043700     MOVE ZERO                TO SKDSB702-SEQL-ERRO
043800     MOVE SPACES              TO SKDSB702-TX-ERRO
043900
044000     CALL SKDSB702   USING  SKDSB702-DADOS
044100
044200     MOVE SKDSB702-SEQL-ERRO  TO WS-ENGINE-RC
044300     .
044400 320000-EXIT.
044500     EXIT
044600     .
044700*----------------------------------------------------------------*
044800* 330000 - a non-zero return from the engine stops the run;
044900*          this shop does not write partial decks.
045000*----------------------------------------------------------------*
045100 330000-CHECK-ENGINE-STATUS SECTION.
045200*----------------------------------------------------------------*
045300 330010-INICIO.
045400     IF  NOT WS-ENGINE-RC-OK
045500         DISPLAY CTE-PROG ' ENGINE RC: ' WS-ENGINE-RC
045600         DISPLAY CTE-PROG ' ENGINE MSG: ' SKDSB702-TX-ERRO
045700         PERFORM 999001-ERRO
045800     END-IF
045900     .
046000 330000-EXIT.
046100     EXIT
046200     .
046300*----------------------------------------------------------------*
046400* 340000 - write one GANTT-OUTPUT record per dispatch slice
046500*          returned by the engine for this algorithm.
046600*----------------------------------------------------------------*
046700 340000-WRITE-GANTT SECTION.
046800*----------------------------------------------------------------*
046900 340010-INICIO.
047000     PERFORM 340020-GRAVA-UMA-FAIXA
047100             VARYING WS-IX-GANTT FROM 1 BY 1
047200             UNTIL WS-IX-GANTT GREATER SKDSB702-QT-GANTT
047300     .
047400 340020-GRAVA-UMA-FAIXA.
047500     SET  IX-RPST-GANTT      TO WS-IX-GANTT
047600
047700     MOVE SKDSB702-GANTT-PROC-ID (IX-RPST-GANTT)
047800                                 TO GTOUT-PROC-ID
047900     MOVE SKDSB702-GANTT-START   (IX-RPST-GANTT)
048000                                 TO GTOUT-START-TIME
048100     MOVE SKDSB702-GANTT-END     (IX-RPST-GANTT)
048200                                 TO GTOUT-END-TIME
048300
048400     WRITE GANTT-OUTPUT-RECORD
048500     .
048600 340000-EXIT.
048700     EXIT
048800     .
048900*----------------------------------------------------------------*
049000* 350000 - write one RESULT-OUTPUT record per process for this
049100*          algorithm's run.
049200*----------------------------------------------------------------*
049300 350000-WRITE-RESULT SECTION.
049400*----------------------------------------------------------------*
049500 350010-INICIO.
049600     PERFORM 350020-GRAVA-UM-RESULTADO
049700             VARYING WS-IX-RESULT FROM 1 BY 1
049800             UNTIL WS-IX-RESULT GREATER SKDSB702-QT-RESULT
049900     .
050000 350020-GRAVA-UM-RESULTADO.
050100     SET  IX-RPST-RESULT     TO WS-IX-RESULT
050200
050300     MOVE SKDSB702-RES-PROC-ID      (IX-RPST-RESULT)
050400                                 TO RSOUT-PROC-ID
050500     MOVE SKDSB702-RES-ARRIVAL      (IX-RPST-RESULT)
050600                                 TO RSOUT-ARRIVAL-TIME
050700     MOVE SKDSB702-RES-BURST        (IX-RPST-RESULT)
050800                                 TO RSOUT-BURST-TIME
050900     MOVE SKDSB702-RES-PRIORITY     (IX-RPST-RESULT)
051000                                 TO RSOUT-PRIORITY
051100     MOVE SKDSB702-RES-START        (IX-RPST-RESULT)
051200                                 TO RSOUT-START-TIME
051300     MOVE SKDSB702-RES-COMPLETION   (IX-RPST-RESULT)
051400                                 TO RSOUT-COMPLETION-TIME
051500     MOVE SKDSB702-RES-WAITING      (IX-RPST-RESULT)
051600                                 TO RSOUT-WAITING-TIME
051700     MOVE SKDSB702-RES-TURNAROUND   (IX-RPST-RESULT)
051800                                 TO RSOUT-TURNAROUND-TIME
051900
052000     WRITE RESULT-OUTPUT-RECORD
052100     .
052200 350000-EXIT.
052300     EXIT
052400     .
052500*----------------------------------------------------------------*
052600* 360000 - write the one RUN-SUMMARY-RECORD for this algorithm
052700*          and keep a copy in WS-SUMMARY-COLLECT for the
052800*          RECOMMND CALL in 400000.
052900*----------------------------------------------------------------*
053000 360000-WRITE-SUMMARY SECTION.
053100*----------------------------------------------------------------*
053200 360010-INICIO.
053300     MOVE 'R'                            TO SMOUT-RECORD-TYPE
053400     MOVE SKDSB702-SUM-ALGO-NAME          TO SMOUT-ALGO-NAME
053500     MOVE SKDSB702-SUM-AVG-WAITING        TO SMOUT-AVG-WAITING
053600     MOVE SKDSB702-SUM-AVG-TURNAROUND     TO SMOUT-AVG-TURNAROUND
053700     MOVE SKDSB702-SUM-TOTAL-TIME         TO SMOUT-TOTAL-TIME
053800     MOVE SKDSB702-SUM-SCORE              TO SMOUT-SCORE
053900
054000     WRITE SUMMARY-OUTPUT-RECORD
054100
054200     SET  IX-SUMM  TO WS-IX-ALGO
054300
054400     MOVE SKDSB702-SUM-ALGO-NAME
054500                         TO WS-SUMM-ALGO-NAME      (IX-SUMM)
054600     MOVE SKDSB702-SUM-AVG-WAITING
054700                         TO WS-SUMM-AVG-WAITING    (IX-SUMM)
054800     MOVE SKDSB702-SUM-AVG-TURNAROUND
054900                         TO WS-SUMM-AVG-TURNAROUND (IX-SUMM)
055000     MOVE SKDSB702-SUM-TOTAL-TIME
055100                         TO WS-SUMM-TOTAL-TIME     (IX-SUMM)
055200     MOVE SKDSB702-SUM-SCORE
055300                         TO WS-SUMM-SCORE          (IX-SUMM)
055400     .
055500 360000-EXIT.
055600     EXIT
055700     .
055800*----------------------------------------------------------------*
055900* 400000 - one further CALL to SKDSB702, function RECOMMND,
056000*          carrying all four collected summaries so the engine
056100*          can pick the best-scoring run (SKDNEW-40, SKDNEW-47).
056200*----------------------------------------------------------------*
056300 400000-RECOMMEND SECTION.
056400*----------------------------------------------------------------*
056500 400010-INICIO.
056600     MOVE 'RECOMMND'           TO SKDSB702-FUNCTION
056700     MOVE SKD-QT-ALGO          TO SKDSB702-QT-SUMMARY
056800
056900     PERFORM 400020-MOVE-UM-RESUMO
057000             VARYING WS-IX-ALGO FROM 1 BY 1
057100             UNTIL WS-IX-ALGO GREATER SKD-QT-ALGO
057200
057300     PERFORM 320000-CALL-ENGINE
057400     PERFORM 330000-CHECK-ENGINE-STATUS
057500
057600     MOVE 'B'                          TO SMOUT-RECORD-TYPE
057700     MOVE SKDSB702-BEST-ALGO-NAME       TO SMOUT-ALGO-NAME
057800     MOVE ZERO                         TO SMOUT-AVG-WAITING
057900     MOVE ZERO                         TO SMOUT-AVG-TURNAROUND
058000     MOVE ZERO                         TO SMOUT-TOTAL-TIME
058100     MOVE ZERO                         TO SMOUT-SCORE
058200
058300     WRITE SUMMARY-OUTPUT-RECORD
058400
058500     DISPLAY CTE-PROG ' RECOMMENDED: ' SKDSB702-BEST-ALGO-NAME
058600     .
058700 400020-MOVE-UM-RESUMO.
058800     SET  IX-SUMM  TO WS-IX-ALGO
058900
059000     MOVE WS-SUMM-ALGO-NAME      (IX-SUMM)
059100                   TO SKDSB702-SUM-ALGO-NAME-IN (WS-IX-ALGO)
059200     MOVE WS-SUMM-AVG-WAITING    (IX-SUMM)
059300                   TO SKDSB702-SUM-AVG-WAIT-IN  (WS-IX-ALGO)
059400     MOVE WS-SUMM-AVG-TURNAROUND (IX-SUMM)
059500                   TO SKDSB702-SUM-AVG-TURN-IN  (WS-IX-ALGO)
059600     MOVE WS-SUMM-TOTAL-TIME     (IX-SUMM)
059700                   TO SKDSB702-SUM-TOT-TIME-IN  (WS-IX-ALGO)
059800     MOVE WS-SUMM-SCORE          (IX-SUMM)
059900                   TO SKDSB702-SUM-SCORE-IN     (WS-IX-ALGO)
060000     .
060100 400000-EXIT.
060200     EXIT
060300     .
060400*----------------------------------------------------------------*
060500 999000-ERRO SECTION.
060600*----------------------------------------------------------------*
060700 999001-ERRO.
060800*------------
060900     MOVE 888                     TO RETURN-CODE
061000     DISPLAY CTE-PROG ' 888 - ENGINE CALL FAILED'
061100     GO TO 000000-SAI
061200     .
061300 999002-ERRO.
061400*------------
061500     MOVE 889                     TO RETURN-CODE
061600     DISPLAY CTE-PROG ' 889 - PROCESS-INPUT EXCEEDS SKD-MAX-PROC'
061700     DISPLAY CTE-PROG ' LIMIT: ' SKD-MAX-PROC
061800     GO TO 000000-SAI
061900     .
062000 999000-SAI.
062100     EXIT
062200     .
