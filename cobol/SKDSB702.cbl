000100*----------------------------------------------------------------*
000200* PROGRAM...: SKDSB702.
000300* ANALYST...: K44128 R. T. OKONKWO
000400* AUTHOR....: K44128 R. T. OKONKWO
000500* INSTALLATION: DATA PROCESSING DIVISION - CENTRAL SCHEDULING
000600* DATE-WRITTEN: 06/14/1984
000700* DATE-COMPILED: 06/18/1984
000800* SECURITY..: UNCLASSIFIED - INTERNAL BATCH USE ONLY
000900* PURPOSE...: Process scheduling engine.  Given a process list
001000*             and a function code, simulates one of FCFS,
001100*             PRIORITY, ROUND ROBIN or the INTELLIGENT AI
001200*             dispatcher and returns the Gantt chart, the
001300*             per-process results and the run summary.  A
001400*             fifth function, RECOMMND, compares four already-
001500*             computed summaries and names the best one.
001600* COMPILATION: COBOL BATCH
001700*----------------------------------------------------------------*
001800* VRS0001 06.14.1984 - K44128  - INITIAL RELEASE.  FCFS AND       VRS0001 
001900*                                PRIORITY ONLY.                   VRS0001 
002000* VRS0002 02.03.1985 - K44128  - SKDNEW-03  ADDS THE ROUND        VRS0002 
002100*                                ROBIN SECTION, QUANTUM TAKEN     VRS0002 
002200*                                FROM THE REQUEST GROUP.          VRS0002 
002300* VRS0003 09.02.1986 - D77310  - SKDNEW-14  RAISES SKD-MAX-PROC   VRS0003 
002400*                                FROM 25 TO 50.                   VRS0003 
002500* VRS0004 11.21.1988 - K44128  - SKDNEW-22  BUILDS THE GANTT      VRS0004 
002600*                                TABLE FOR EVERY ALGORITHM, NOT   VRS0004 
002700*                                JUST ROUND ROBIN.                VRS0004 
002800* VRS0005 03.09.1991 - M10239  - SKDNEW-31  RQSC-QUANTUM REPLACES VRS0005 
002900*                                THE HARD-CODED QUANTUM OF 2.     VRS0005 
003000* VRS0006 07.18.1993 - D77310  - SKDNEW-40  ADDS THE INTELLIGENT  VRS0006 
003100*                                AI SECTION (500000) AND THE      VRS0006 
003200*                                BURST-TIME PREDICTOR (600000     VRS0006 
003300*                                THROUGH 650000).                 VRS0006 
003400* VRS0007 01.11.1994 - K44128  - SKDNEW-44  AI SCORING SPLIT OUT  VRS0007 
003500*                                INTO ITS OWN SECTIONS (560000,   VRS0007 
003600*                                565000) SO 500000 READS AS A     VRS0007 
003700*                                DISPATCH LOOP, NOT ONE LONG      VRS0007 
003800*                                PARAGRAPH.                       VRS0007 
003900* VRS0008 04.04.1995 - K44128  - SKDNEW-47  ADDS 900000-RECOMMEND-VRS0008 
004000*                                RUN - COMPARES THE FOUR SUMMARIESVRS0008 
004100*                                CARRIED IN RQSC-SUMMARY-IN.      VRS0008 
004200* VRS0009 08.30.1996 - M10239  - SKDNEW-53  580000'S PREEMPT     VRS0009
004300*                                CHECK NOW REQUIRES THE RUNNING  VRS0009
004400*                                PROCESS TO HAVE HAD AT LEAST    VRS0009
004500*                                TWO TIME UNITS                   VRS0009
004600*                                BEFORE IT CAN BE SWITCHED OUT -  VRS0009
004700*                                THRASHING COMPLAINT FROM THE     VRS0009 
004800*                                OPERATIONS DESK (TICKET 4471).   VRS0009 
004900* VRS0010 02.25.1999 - K44128  - SKDNEW-58  Y2K REVIEW.  ALL TIME VRS0010 
005000*                                AND DATE VALUES IN THIS PROGRAM  VRS0010 
005100*                                ARE ELAPSED SCHEDULING UNITS, NOTVRS0010 
005200*                                CALENDAR DATES.  NO LAYOUT CHANGEVRS0010 
005300*                                REQUIRED.                        VRS0010 
005400* VRS0011 10.12.2001 - D77310  - SKDNEW-66  110000-VALIDAR-       VRS0011
005500*                                REQUISICAO NOW REJECTS A         VRS0011
005600*                                NEGATIVE OR ZERO QUANTUM ON A    VRS0011
005700*                                ROUNDRBN REQUEST INSTEAD OF      VRS0011
005800*                                LOOPING FOREVER.                 VRS0011
005900* VRS0012 03.14.2003 - R66203  - SKDNEW-71  AN EMPTY PROCESS      VRS0012
006000*                                LIST IS NOT AN ERROR - 110000    VRS0012
006100*                                NO LONGER REJECTS QT-PROC =      VRS0012
006200*                                ZERO (999003 RETIRED), AND       VRS0012
006300*                                700000 NOW GUARDS THE DIVIDE SO  VRS0012
006400*                                AN EMPTY RUN COMES BACK AS AN    VRS0012
006500*                                ALL-ZERO SUMMARY INSTEAD OF      VRS0012
006600*                                ABORTING THE COMPARE-ALL BATCH.  VRS0012
006700* VRS0013 04.02.2003 - R66203  - SKDNEW-72  500000 NOW SHORT-    VRS0013
006800*                                CIRCUITS ON AN EMPTY PROCESS    VRS0013
006900*                                LIST - MOVES AN ALL-ZERO        VRS0013
007000*                                SUMMARY FOR "INTELLIGENT AI"    VRS0013
007100*                                AND SKIPS 800000 ENTIRELY       VRS0013
007200*                                INSTEAD OF SCORING AN EMPTY     VRS0013
007300*                                RUN AS A PERFECT 1.0000.  ALSO  VRS0013
007400*                                REWORDED SEVERAL PARAGRAPH      VRS0013
007500*                                BANNERS (560000-650000, 700000) VRS0013
007600*                                THAT HAD DRIFTED INTO QUOTING   VRS0013
007700*                                ANALYST DESIGN-NOTE TERMS        VRS0013
007800*                                INSTEAD OF DESCRIBING WHAT THE  VRS0013
007900*                                PARAGRAPH ITSELF DOES.          VRS0013
008000*----------------------------------------------------------------*
008100 IDENTIFICATION DIVISION.
008200*----------------------------------------------------------------*
008300 PROGRAM-ID.    SKDSB702.
008400 AUTHOR.        K44128 R. T. OKONKWO.
008500 INSTALLATION.  DATA PROCESSING DIVISION - CENTRAL SCHEDULING.
008600 DATE-WRITTEN.  06/14/1984.
008700 DATE-COMPILED. 06/18/1984.
008800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
008900*----------------------------------------------------------------*
009000 ENVIRONMENT DIVISION.
009100*----------------------------------------------------------------*
009200 CONFIGURATION SECTION.
009300 SPECIAL-NAMES.
009400     CLASS NUMERIC-EXT  IS '0' THRU '9'
009500     UPSI-1         ON  STATUS IS SKD-TRACE-SWITCH-ON
009600                    OFF STATUS IS SKD-TRACE-SWITCH-OFF.
009700
009800*----------------------------------------------------------------*
009900 DATA DIVISION.
010000*----------------------------------------------------------------*
010100 WORKING-STORAGE SECTION.
010200*----------------------------------------------------------------*
010300 01  CTE-PROG             PIC  X(17) VALUE '*** SKDSB702 ***'.
010400 01  CTE-VERS             PIC  X(07) VALUE 'VRS0013'.
010500
010600*----------------------------------------------------------------*
010700 77  SKD-MAX-PROC                 PIC S9(04) COMP-5 VALUE +50.
010800 77  SKD-MAX-GANTT                PIC S9(05) COMP-5 VALUE +1000.
010900 77  SKD-MAX-SUMMARY               PIC S9(04) COMP-5 VALUE +4.
011000 77  SKD-MAX-HISTORY               PIC S9(04) COMP-5 VALUE +10.
011100 77  SKD-INFINITO                  PIC S9(04) COMP-5 VALUE +9999.
011200
011300*----------------------------------------------------------------*
011400* Algorithm display names, one FILLER group addressed through
011500* the REDEFINES below by the same fixed order the request's
011600* function codes are checked in 100000 - the old PCLD band
011700* table idiom, kept for the same reason it always was: it is
011800* cheaper to scan four FILLER entries than to code four IF's.
011900*----------------------------------------------------------------*
012000 01  TABELA-NOMES-ALGO.
012100     03  FILLER           PIC  X(24) VALUE 'FCFS'.
012200     03  FILLER           PIC  X(24) VALUE 'PRIORITY'.
012300     03  FILLER           PIC  X(24) VALUE 'ROUND ROBIN'.
012400     03  FILLER           PIC  X(24) VALUE 'INTELLIGENT AI'.
012500
012600 01  TAB-NOMES-ALGO REDEFINES TABELA-NOMES-ALGO.
012700     03  TAB-NOME-ALGO  OCCURS 4 TIMES
012800                         PIC  X(24).
012900
013000*----------------------------------------------------------------*
013100* Scratch process table.  Reset fresh on every CALL by virtue
013200* of living in LOCAL-STORAGE (see below) - loaded from the
013300* request group at the top of 100000, worked on by whichever
013400* run SECTION the function code selects, and walked again at
013500* the end by 700000/800000 to fill in the response group.
013600*----------------------------------------------------------------*
013700 LOCAL-STORAGE SECTION.
013800*----------------------------------------------------------------*
013900 01  WS-COUNTERS.
014000     03  WS-QT-PROC               PIC S9(04) COMP-5 VALUE ZERO.
014100     03  WS-IX                    PIC S9(04) COMP-5 VALUE ZERO.
014200     03  WS-IY                    PIC S9(04) COMP-5 VALUE ZERO.
014300     03  WS-QT-GANTT              PIC S9(05) COMP-5 VALUE ZERO.
014400     03  WS-CURRENT-TIME          PIC S9(05) COMP-5 VALUE ZERO.
014500     03  FILLER                   PIC  X(01).
014600
014700 01  WS-PROC-TABLE.
014800     03  WS-PROC-ENTRY  OCCURS 50 TIMES
014900                        INDEXED BY IX-PROC.
015000         05  WS-P-ID                  PIC  9(04).
015100         05  WS-P-ARRIVAL             PIC  9(04).
015200         05  WS-P-BURST               PIC  9(04).
015300         05  WS-P-PRIORITY            PIC  9(02).
015400         05  WS-P-REMAINING           PIC S9(05) COMP-5.
015500         05  WS-P-START               PIC S9(04) VALUE -1.
015600         05  WS-P-COMPLETION          PIC  9(04).
015700         05  WS-P-WAITING             PIC  9(04).
015800         05  WS-P-TURNAROUND          PIC  9(04).
015900         05  WS-P-DONE                PIC  X(01) VALUE 'N'.
016000             88  WS-P-IS-DONE                 VALUE 'Y'.
016100         05  FILLER                   PIC  X(01).
016200
016300*----------------------------------------------------------------*
016400* FCFS / PRIORITY / ROUND ROBIN all dispatch out of a simple
016500* index-based ready queue.  AI uses the same shape of queue,
016600* scored through 560000 instead of picked front-to-back.
016700*----------------------------------------------------------------*
016800 01  WS-QUEUE.
016900     03  WS-Q-ENTRY  OCCURS 50 TIMES
017000                     PIC S9(04) COMP-5.
017100     03  WS-Q-FRONT               PIC S9(04) COMP-5 VALUE ZERO.
017200     03  WS-Q-BACK                PIC S9(04) COMP-5 VALUE ZERO.
017300     03  WS-Q-COUNT               PIC S9(04) COMP-5 VALUE ZERO.
017400
017500*----------------------------------------------------------------*
017600* Cursor-order table.  950000-BUILD-ORDER-ARRIVAL and
017700* 950010-BUILD-ORDER-ARR-PRI fill this with the subscripts of
017800* WS-PROC-TABLE in the scan order each algorithm's BATCH FLOW
017900* step calls for (arrival ascending, or arrival then priority
018000* ascending) - a stable selection sort, ties kept in input
018100* order because the selection always prefers the lowest
018200* subscript among equals.
018300*----------------------------------------------------------------*
018400 01  WS-ORDER.
018500     03  WS-ORDER-ENTRY  OCCURS 50 TIMES
018600                          INDEXED BY IX-ORDER
018700                          PIC S9(04) COMP-5.
018800
018900 01  WS-ORDER-R REDEFINES WS-ORDER.
019000     03  WS-ORDER-BYTES  OCCURS 50 TIMES
019100                          PIC  X(02).
019200
019300 01  WS-ORDER-SWAP                PIC  X(02).
019400 01  WS-ORDER-SWAP-B              PIC  X(02).
019500
019600 01  WS-QUEUE-SCRATCH.
019700     03  WS-ENQ-IX                PIC S9(04) COMP-5 VALUE ZERO.
019800     03  WS-DEQ-IX                PIC S9(04) COMP-5 VALUE ZERO.
019900     03  WS-REM-POS                PIC S9(04) COMP-5 VALUE ZERO.
020000     03  WS-CURSOR                PIC S9(04) COMP-5 VALUE ZERO.
020100     03  WS-MIN-IX                PIC S9(04) COMP-5 VALUE ZERO.
020200     03  WS-SCAN-ARRIVAL          PIC  9(04)      VALUE ZERO.
020300     03  WS-SCAN-PRIORITY         PIC  9(02)      VALUE ZERO.
020400     03  WS-NEWLY-ARRIVED         PIC  X(01)      VALUE 'N'.
020500         88  WS-HAS-NEWLY-ARRIVED          VALUE 'Y'.
020600     03  FILLER                   PIC  X(01).
020700
020800 01  WS-RUN-SLICE.
020900     03  WS-SLICE-PROC-IX         PIC S9(04) COMP-5 VALUE ZERO.
021000     03  WS-SLICE-START           PIC S9(05) COMP-5 VALUE ZERO.
021100     03  WS-SLICE-UNITS           PIC S9(04) COMP-5 VALUE ZERO.
021200     03  WS-QUANTUM-EFETIVO       PIC S9(04) COMP-5 VALUE ZERO.
021300     03  FILLER                   PIC  X(01).
021400*
021500*----------------------------------------------------------------*
021600* One Gantt slice, loaded by the caller before 960010-GRAVA-      VRS0012
021700* GANTT and cleared with a single MOVE through WS-GANTT-WR-R      VRS0012
021800* once the slice is on the response table - the same single-      VRS0012
021900* MOVE clear habit this shop uses on any group that is pure       VRS0012
022000* DISPLAY digits, no COMP fields to misalign.                     VRS0012
022100*----------------------------------------------------------------*
022200 01  WS-GANTT-WR.
022300     03  WS-GANTT-WR-ID           PIC  9(04)      VALUE ZERO.
022400     03  WS-GANTT-WR-START        PIC  9(04)      VALUE ZERO.
022500     03  WS-GANTT-WR-END          PIC  9(04)      VALUE ZERO.
022600     03  FILLER                   PIC  X(01).
022700*
022800 01  WS-GANTT-WR-R REDEFINES WS-GANTT-WR.
022900     03  WS-GANTT-WR-BYTES        PIC  X(13).
023000
023100*----------------------------------------------------------------*
023200* AI-only scratch: which process is currently running and for
023300* how many consecutive units (580000-AI-SHOULD-PREEMPT), and
023400* the per-process predictor state (AI-PREDICTOR-STATE-RECORD).
023500* A fresh copy of every field below comes up on every CALL, so
023600* one AI run never sees another run's history (500000-INICIO
023700* also clears it explicitly - belt and suspenders, SKDNEW-40).
023800*----------------------------------------------------------------*
023900 01  WS-AI-RUNNING.
024000     03  WS-AI-RUN-IX             PIC S9(04) COMP-5 VALUE ZERO.
024100     03  WS-PREEMPT-FLAG          PIC  X(01)      VALUE 'N'.
024200         88  WS-SHOULD-PREEMPT             VALUE 'Y'.
024300     03  FILLER                   PIC  X(01).
024400
024500 01  WS-AI-PRED-STATE.
024600     03  WS-AI-PRED-ENTRY  OCCURS 50 TIMES
024700                           INDEXED BY IX-PRED.
024800         05  WS-AI-PRED-PROC-ID       PIC  9(04).
024900         05  WS-AI-PRED-HIST-COUNT    PIC S9(02) COMP-5.
025000         05  WS-AI-PRED-HISTORY  OCCURS 10 TIMES
025100                                 PIC S9(04) COMP-5.
025200         05  WS-AI-PRED-BURST         PIC  9(04)V9(04).
025300         05  WS-AI-PRED-VARIANCE      PIC  9(06)V9(04).
025400         05  WS-AI-PRED-ALPHA         PIC  9V9(04).
025500         05  FILLER                   PIC  X(01).
025600
025700*----------------------------------------------------------------*
025800* Scratch fields for the scoring/preemption/quantum formulas.
025900* COMP-3 used here (not COMP-5) for the intermediate decimal
026000* arithmetic, matching the way the PCLD band engine this
026100* program grew out of always carried its money fields.
026200*----------------------------------------------------------------*
026300 01  WS-AI-SCRATCH.
026400     03  WS-SCORE-RESULT          PIC S9(01)V9(04) COMP-3.
026500     03  WS-SCORE-ATUAL           PIC S9(01)V9(04) COMP-3.
026600     03  WS-SCORE-ALT             PIC S9(01)V9(04) COMP-3.
026700     03  WS-SCORE-MELHOR          PIC S9(01)V9(04) COMP-3.
026800     03  WS-TERM-PRIORITY         PIC S9(01)V9(04) COMP-3.
026900     03  WS-TERM-BURST            PIC S9(01)V9(04) COMP-3.
027000     03  WS-TERM-WAITING          PIC S9(01)V9(04) COMP-3.
027100     03  WS-TERM-URGENCY          PIC S9(01)V9(04) COMP-3.
027200     03  WS-URGENCIA              PIC S9(01)V9(04) COMP-3.
027300     03  WS-PREDICTED-BURST       PIC S9(04) COMP-5 VALUE ZERO.
027400     03  WS-BEST-IX               PIC S9(04) COMP-5 VALUE ZERO.
027500     03  WS-ALT-IX                PIC S9(04) COMP-5 VALUE ZERO.
027600     03  FILLER                   PIC  X(01).
027700
027800*----------------------------------------------------------------*
027900* 567000-AI-CALC-LN works out a natural log without the library
028000* function the shop's compiler does not carry - halve the
028100* argument until it sits in (0,2], look the remainder up
028200* through a short odd-power series, add back LOG-OF-2 once per
028300* halving.  Good to better than four decimal places for any
028400* argument this program ever hands it (1 through SKD-INFINITO).
028500*----------------------------------------------------------------*
028600 77  WS-LOG-OF-2                  PIC 9V9(06) COMP-3
028700                                   VALUE 0.693147.
028800
028900 01  WS-LN-SCRATCH.
029000     03  WS-LN-X                  PIC S9(06)V9(06) COMP-3.
029100     03  WS-LN-Z                  PIC S9(02)V9(06) COMP-3.
029200     03  WS-LN-Z2                 PIC S9(02)V9(06) COMP-3.
029300     03  WS-LN-ZPOW               PIC S9(02)V9(06) COMP-3.
029400     03  WS-LN-TERM                PIC S9(02)V9(06) COMP-3.
029500     03  WS-LN-SUM                PIC S9(02)V9(06) COMP-3.
029600     03  WS-LN-HALVES             PIC S9(04) COMP-5 VALUE ZERO.
029700     03  WS-LN-K                  PIC S9(04) COMP-5 VALUE ZERO.
029800     03  WS-LN-RESULT             PIC S9(02)V9(06) COMP-3.
029900     03  FILLER                   PIC  X(01).
030000
030100*----------------------------------------------------------------*
030200* Variance / trend scratch for the burst-time predictor -
030300* feeds 640000's trend-line lookahead and 650000's running
030400* variance update.
030500*----------------------------------------------------------------*
030600 01  WS-VARIANCE-SCRATCH.
030700     03  WS-VAR-MEAN              PIC S9(06)V9(04) COMP-3.
030800     03  WS-VAR-SUMSQ             PIC S9(10)V9(04) COMP-3.
030900     03  WS-VAR-DIFF              PIC S9(06)V9(04) COMP-3.
031000     03  WS-VAR-RECENT-SUM         PIC S9(06)V9(04) COMP-3.
031100     03  WS-VAR-OLDER-SUM         PIC S9(06)V9(04) COMP-3.
031200     03  WS-VAR-RECENT-N          PIC S9(02) COMP-5 VALUE ZERO.
031300     03  WS-VAR-OLDER-N           PIC S9(02) COMP-5 VALUE ZERO.
031400     03  WS-VAR-TREND             PIC S9(02)V9(06) COMP-3.
031500     03  WS-VAR-BASE              PIC S9(06)V9(04) COMP-3.
031600     03  WS-VAR-RATIO             PIC S9(02)V9(04) COMP-3.
031700     03  WS-VAR-K                 PIC S9(02) COMP-5 VALUE ZERO.
031800     03  WS-VAR-IDX               PIC S9(02) COMP-5 VALUE ZERO.
031900     03  FILLER                   PIC  X(01).
032000
032100*----------------------------------------------------------------*
032200* 500000 keeps the ORIGINAL burst time for every process table
032300* position (the working copy's burst is overwritten with the
032400* predicted value by 510000) so the final waiting/turnaround
032500* figures can be computed against the ORIGINAL burst per the
032600* floor rule, and restored before the response is built so
032700* RES-BURST-TIME still echoes what came in on the request.
032800*----------------------------------------------------------------*
032900 01  WS-ORIG-BURST-TABLE.
033000     03  WS-ORIG-BURST  OCCURS 50 TIMES
033100                        PIC  9(04).
033200
033300*----------------------------------------------------------------*
033400* WS-CALC-SIGNED holds the unclamped COMPUTE result for a
033500* waiting/turnaround figure before the MAX(0,...) floor rule is
033600* applied - RES-WAITING-TIME/RES-TURNAROUND-TIME are unsigned
033700* in the book, so the clamp has to happen on a signed field
033800* first or a negative intermediate would just lose its sign.
033900*----------------------------------------------------------------*
034000 01  WS-CALC-SCRATCH.
034100     03  WS-CALC-SIGNED           PIC S9(05) COMP-5 VALUE ZERO.
034200     03  FILLER                   PIC  X(01).
034300
034400*----------------------------------------------------------------*
034500* 700000/800000 working accumulators.
034600*----------------------------------------------------------------*
034700 01  WS-METRICAS.
034800     03  WS-TOTAL-WAITING         PIC S9(07) COMP-5 VALUE ZERO.
034900     03  WS-TOTAL-TURNAROUND      PIC S9(07) COMP-5 VALUE ZERO.
035000     03  WS-AVG-WAITING           PIC S9(04)V9(04) COMP-3.
035100     03  WS-AVG-TURNAROUND        PIC S9(04)V9(04) COMP-3.
035200     03  WS-TOTAL-TIME            PIC S9(05) COMP-5 VALUE ZERO.
035300     03  WS-TERMO-WAITING         PIC S9(04)V9(04) COMP-3.
035400     03  WS-TERMO-TURNAROUND      PIC S9(04)V9(04) COMP-3.
035500     03  FILLER                   PIC  X(01).
035600
035700*----------------------------------------------------------------*
035800* 900000-RECOMMEND-RUN scratch.
035900*----------------------------------------------------------------*
036000 01  WS-RECOMENDA.
036100     03  WS-REC-BEST-IX           PIC S9(04) COMP-5 VALUE ZERO.
036200     03  WS-REC-BEST-SCORE        PIC  9V9(04).
036300     03  FILLER                   PIC  X(01).
036400
036500*----------------------------------------------------------------*
036600 LINKAGE SECTION.
036700*----------------------------------------------------------------*
036800 01  SKDSB702-DADOS.
036900     COPY SKDKB702.
037000     03  FILLER                   PIC  X(01).
037100
037200*----------------------------------------------------------------*
037300 PROCEDURE DIVISION USING SKDSB702-DADOS.
037400*----------------------------------------------------------------*
037500*----------------------------------------------------------------*
037600 000000-PRINCIPAL SECTION.
037700*----------------------------------------------------------------*
037800
037900     MOVE ZERO                TO SKDSB702-SEQL-ERRO
038000     MOVE SPACES               TO SKDSB702-TX-ERRO
038100
038200*    SKDNEW-47 - RECOMMND COMPARES FOUR ALREADY-COMPUTED SUMMARIES
038300*    AND NEVER TOUCHES THE PROCESS LIST, SO IT SKIPS 100000.
038400     IF  SKDSB702-FC-RECOMMEND
038500         PERFORM 900000-RECOMMEND-RUN
038600         GO TO 000000-SAI
038700     END-IF
038800
038900     PERFORM 100000-PROCEDIMENTO-INICIAIS
039000     IF  SKDSB702-SEQL-ERRO NOT EQUAL ZERO
039100         GO TO 000000-SAI
039200     END-IF
039300
039400     EVALUATE TRUE
039500         WHEN SKDSB702-FC-FCFS
039600             PERFORM 200000-FCFS-RUN
039700         WHEN SKDSB702-FC-PRIORITY
039800             PERFORM 300000-PRIORITY-RUN
039900         WHEN SKDSB702-FC-ROUNDROBIN
040000             PERFORM 400000-ROUND-ROBIN-RUN
040100         WHEN SKDSB702-FC-INTELLIGENT-AI
040200             PERFORM 500000-AI-SCHEDULER-RUN
040300         WHEN OTHER
040400             PERFORM 999001-ERRO
040500     END-EVALUATE
040600
040700     GO TO 000000-SAI
040800     .
040900 000000-SAI.
041000     EXIT PROGRAM
041100     .
041200*----------------------------------------------------------------*
041300* 100000 - load the scratch table from the request group and
041400*          validate it.  Every field the run SECTIONs touch
041500*          comes out of WS-PROC-TABLE, never out of the
041600*          LINKAGE SECTION directly past this point.
041700*----------------------------------------------------------------*
041800 100000-PROCEDIMENTO-INICIAIS SECTION.
041900*----------------------------------------------------------------*
042000 100010-INICIO.
042100     MOVE SKDSB702-QT-PROC    TO WS-QT-PROC
042200
042300     PERFORM 110000-VALIDAR-REQUISICAO
042400     IF  SKDSB702-SEQL-ERRO NOT EQUAL ZERO
042500         GO TO 100000-EXIT
042600     END-IF
042700
042800     PERFORM 100020-CARREGA-UM-PROC
042900             VARYING WS-IX FROM 1 BY 1
043000             UNTIL WS-IX GREATER WS-QT-PROC
043100     .
043200 100020-CARREGA-UM-PROC.
043300     SET  IX-PROC  IX-RQSC-PROC  TO WS-IX
043400
043500     MOVE SKDSB702-PROC-ID       (IX-RQSC-PROC) TO WS-P-ID
043600                                                    (IX-PROC)
043700     MOVE SKDSB702-PROC-ARRIVAL  (IX-RQSC-PROC) TO WS-P-ARRIVAL
043800                                                    (IX-PROC)
043900     MOVE SKDSB702-PROC-BURST    (IX-RQSC-PROC) TO WS-P-BURST
044000                                                    (IX-PROC)
044100     MOVE SKDSB702-PROC-PRIORITY (IX-RQSC-PROC) TO WS-P-PRIORITY
044200                                                    (IX-PROC)
044300     MOVE SKDSB702-PROC-BURST    (IX-RQSC-PROC)
044400                                TO WS-P-REMAINING (IX-PROC)
044500     MOVE -1                    TO WS-P-START     (IX-PROC)
044600     MOVE ZERO                  TO WS-P-COMPLETION (IX-PROC)
044700     MOVE ZERO                  TO WS-P-WAITING    (IX-PROC)
044800     MOVE ZERO                  TO WS-P-TURNAROUND (IX-PROC)
044900     MOVE 'N'                   TO WS-P-DONE        (IX-PROC)
045000     .
045100 100000-EXIT.
045200     EXIT
045300     .
045400*----------------------------------------------------------------*
045500* 110000 - validation.  SKDNEW-66: a ROUNDRBN request with a
045600*          quantum of zero or less is rejected here instead of
045700*          being allowed to spin the dispatch loop forever.
045800*          SKDNEW-71: QT-PROC-VLDO itself already runs 0 THRU 50, VRS0012
045900*          so a zero-process request is IN RANGE, not an error -  VRS0012
046000*          the run sections fall through with nothing to          VRS0012
046100*          dispatch and 700000/800000 hand back an all-zero       VRS0012
046200*          summary, same as the book says to.                     VRS0012
046300*----------------------------------------------------------------*
046400 110000-VALIDAR-REQUISICAO SECTION.
046500*----------------------------------------------------------------*
046600 110010-INICIO.
046700     IF  NOT SKDSB702-QT-PROC-VLDO
046800         PERFORM 999002-ERRO
046900         GO TO 110000-EXIT
047000     END-IF
047100
047200     IF  SKDSB702-FC-ROUNDROBIN
047300         AND SKDSB702-QUANTUM NOT GREATER ZERO
047400         PERFORM 999004-ERRO
047500         GO TO 110000-EXIT
047600     END-IF
047700     .
047800 110000-EXIT.
047900     EXIT
048000     .
048100*----------------------------------------------------------------*
048200* 950000 - cursor order by PROC-ARRIVAL-TIME ascending, stable.
048300*          A selection sort over WS-ORDER (not over the process
048400*          table itself, VRS0004's lesson learned the hard way    VRS0004 
048500*          on the old combination search - leave the caller's     VRS0004 
048600*          table alone, sort a side table of subscripts).  The    VRS0004 
048700*          scan always prefers the LOWEST subscript on a tie,     VRS0004 
048800*          which is what keeps the ordering stable.               VRS0004 
048900*----------------------------------------------------------------*
049000 950000-BUILD-ORDER-ARRIVAL SECTION.
049100*----------------------------------------------------------------*
049200 950005-INICIO.
049300     PERFORM 950006-INIC-UMA-ORDEM
049400             VARYING WS-IX FROM 1 BY 1
049500             UNTIL WS-IX GREATER WS-QT-PROC
049600
049700     PERFORM 950008-SELECIONA-UMA-POSICAO
049800             VARYING WS-IX FROM 1 BY 1
049900             UNTIL WS-IX GREATER WS-QT-PROC
050000     .
050100 950006-INIC-UMA-ORDEM.
050200     SET  IX-ORDER  TO WS-IX
050300     MOVE WS-IX     TO WS-ORDER-ENTRY (IX-ORDER)
050400     .
050500 950008-SELECIONA-UMA-POSICAO.
050600     MOVE WS-IX               TO WS-MIN-IX
050700     COMPUTE WS-IY = WS-IX + 1
050800
050900     PERFORM 950009-COMPARA-UMA-CHEGADA
051000             VARYING WS-IY FROM WS-IY BY 1
051100             UNTIL WS-IY GREATER WS-QT-PROC
051200
051300     IF  WS-MIN-IX NOT EQUAL WS-IX
051400         PERFORM 960030-TROCA-ORDEM
051500     END-IF
051600     .
051700 950009-COMPARA-UMA-CHEGADA.
051800     SET  IX-ORDER  TO WS-IY
051900     SET  IX-PROC   TO WS-ORDER-ENTRY (IX-ORDER)
052000     MOVE WS-P-ARRIVAL (IX-PROC)  TO WS-SCAN-ARRIVAL
052100
052200     SET  IX-ORDER  TO WS-MIN-IX
052300     SET  IX-PROC   TO WS-ORDER-ENTRY (IX-ORDER)
052400     IF  WS-SCAN-ARRIVAL LESS WS-P-ARRIVAL (IX-PROC)
052500         MOVE WS-IY           TO WS-MIN-IX
052600     END-IF
052700     .
052800 950000-EXIT.
052900     EXIT
053000     .
053100*----------------------------------------------------------------*
053200* 960030 - swap two WS-ORDER positions, byte view (WS-ORDER-R),   VRS0012
053300*          one MOVE per slot instead of juggling the subscript.   VRS0012
053400*----------------------------------------------------------------*
053500 960030-TROCA-ORDEM SECTION.
053600*----------------------------------------------------------------*
053700 960031-INICIO.
053800     SET  IX-ORDER  TO WS-IX
053900     MOVE WS-ORDER-BYTES (IX-ORDER)  TO WS-ORDER-SWAP
054000     SET  IX-ORDER  TO WS-MIN-IX
054100     MOVE WS-ORDER-BYTES (IX-ORDER)  TO WS-ORDER-SWAP-B
054200     SET  IX-ORDER  TO WS-IX
054300     MOVE WS-ORDER-SWAP-B             TO WS-ORDER-BYTES (IX-ORDER)
054400     SET  IX-ORDER  TO WS-MIN-IX
054500     MOVE WS-ORDER-SWAP           TO WS-ORDER-BYTES (IX-ORDER)
054600     .
054700 960030-EXIT.
054800     EXIT
054900     .
055000*----------------------------------------------------------------*
055100* 960010 - append one slice to the response's Gantt table.  The
055200*          caller loads WS-GANTT-WR-ID/START/END first.
055300*----------------------------------------------------------------*
055400 960010-GRAVA-GANTT SECTION.
055500*----------------------------------------------------------------*
055600 960011-INICIO.
055700     ADD  1  TO SKDSB702-QT-GANTT
055800     SET  IX-RPST-GANTT  TO SKDSB702-QT-GANTT
055900     MOVE WS-GANTT-WR-ID     TO SKDSB702-GANTT-PROC-ID
056000                                 (IX-RPST-GANTT)
056100     MOVE WS-GANTT-WR-START  TO SKDSB702-GANTT-START
056200                                 (IX-RPST-GANTT)
056300     MOVE WS-GANTT-WR-END    TO SKDSB702-GANTT-END
056400                                 (IX-RPST-GANTT)
056500     MOVE ZEROS               TO WS-GANTT-WR-BYTES                VRS0012
056600     .
056700 960010-EXIT.
056800     EXIT
056900     .
057000*----------------------------------------------------------------*
057100* 960020 - enqueue WS-ENQ-IX (a WS-PROC-TABLE subscript) at the
057200*          back of the ready list.
057300*----------------------------------------------------------------*
057400 960020-QUEUE-ENQUEUE SECTION.
057500*----------------------------------------------------------------*
057600 960021-INICIO.
057700     ADD  1  TO WS-Q-COUNT
057800     MOVE WS-ENQ-IX  TO WS-Q-ENTRY (WS-Q-COUNT)
057900     .
058000 960020-EXIT.
058100     EXIT
058200     .
058300*----------------------------------------------------------------*
058400* 960040 - dequeue the front of the ready list into WS-DEQ-IX,
058500*          closing the gap.  Used by Round Robin only - Priority
058600*          and the AI scheduler remove from the middle of the
058700*          list by score, through 960050 below.
058800*----------------------------------------------------------------*
058900 960040-QUEUE-REMOVE-FRONT SECTION.
059000*----------------------------------------------------------------*
059100 960041-INICIO.
059200     MOVE WS-Q-ENTRY (1)      TO WS-DEQ-IX
059300
059400     IF  WS-Q-COUNT GREATER 1
059500         PERFORM 960042-DESLOCA-UMA-POSICAO
059600                 VARYING WS-IY FROM 1 BY 1
059700                 UNTIL WS-IY NOT LESS WS-Q-COUNT
059800     END-IF
059900
060000     SUBTRACT 1 FROM WS-Q-COUNT
060100     .
060200 960042-DESLOCA-UMA-POSICAO.
060300     COMPUTE WS-IX = WS-IY + 1
060400     MOVE WS-Q-ENTRY (WS-IX)  TO WS-Q-ENTRY (WS-IY)
060500     .
060600 960040-EXIT.
060700     EXIT
060800     .
060900*----------------------------------------------------------------*
061000* 960050 - remove the ready-list entry at WS-REM-POS (set by the
061100*          caller - 300030 or 570000), closing the gap.
061200*----------------------------------------------------------------*
061300 960050-QUEUE-REMOVE-POS SECTION.
061400*----------------------------------------------------------------*
061500 960051-INICIO.
061600     IF  WS-REM-POS LESS WS-Q-COUNT
061700         PERFORM 960052-DESLOCA-UMA-POS-B
061800                 VARYING WS-IY FROM WS-REM-POS BY 1
061900                 UNTIL WS-IY NOT LESS WS-Q-COUNT
062000     END-IF
062100
062200     SUBTRACT 1 FROM WS-Q-COUNT
062300     .
062400 960052-DESLOCA-UMA-POS-B.
062500     COMPUTE WS-IX = WS-IY + 1
062600     MOVE WS-Q-ENTRY (WS-IX)  TO WS-Q-ENTRY (WS-IY)
062700     .
062800 960050-EXIT.
062900     EXIT
063000     .
063100*----------------------------------------------------------------*
063200* 960060 - move every not-yet-queued process whose arrival has
063300*          come due (cursor order) into the back of the ready
063400*          list.  Shared by Priority, Round Robin and the AI
063500*          scheduler - only FCFS skips a ready list altogether.
063600*----------------------------------------------------------------*
063700 960060-MOVE-ARRIVALS SECTION.
063800*----------------------------------------------------------------*
063900 960061-INICIO.
064000     PERFORM 960063-CHECA-PROXIMA-CHEGADA
064100
064200     PERFORM 960062-MOVE-UMA-CHEGADA
064300             UNTIL NOT WS-HAS-NEWLY-ARRIVED
064400     .
064500 960062-MOVE-UMA-CHEGADA.
064600     SET  IX-ORDER  TO WS-CURSOR
064700     SET  IX-PROC   TO WS-ORDER-ENTRY (IX-ORDER)
064800     SET  WS-ENQ-IX TO IX-PROC
064900     PERFORM 960020-QUEUE-ENQUEUE
065000
065100     ADD  1  TO WS-CURSOR
065200     PERFORM 960063-CHECA-PROXIMA-CHEGADA
065300     .
065400 960063-CHECA-PROXIMA-CHEGADA.
065500     IF  WS-CURSOR GREATER WS-QT-PROC
065600         MOVE 'N'             TO WS-NEWLY-ARRIVED
065700     ELSE
065800         SET  IX-ORDER  TO WS-CURSOR
065900         SET  IX-PROC   TO WS-ORDER-ENTRY (IX-ORDER)
066000         IF  WS-P-ARRIVAL (IX-PROC) NOT GREATER WS-CURRENT-TIME
066100             MOVE 'Y'         TO WS-NEWLY-ARRIVED
066200         ELSE
066300             MOVE 'N'         TO WS-NEWLY-ARRIVED
066400         END-IF
066500     END-IF
066600     .
066700 960060-EXIT.
066800     EXIT
066900     .
067000*----------------------------------------------------------------*
067100* 200000 - FCFS.  No ready list at all - the arrival-order
067200*          cursor IS the dispatch order (SKDNEW-01, the program's
067300*          very first algorithm).
067400*----------------------------------------------------------------*
067500 200000-FCFS-RUN SECTION.
067600*----------------------------------------------------------------*
067700 200010-INICIO.
067800     MOVE ZERO                TO SKDSB702-QT-GANTT
067900     MOVE ZERO                TO WS-CURRENT-TIME
068000
068100     PERFORM 950000-BUILD-ORDER-ARRIVAL
068200
068300     PERFORM 200020-DESPACHA-UM-PROC
068400             VARYING WS-CURSOR FROM 1 BY 1
068500             UNTIL WS-CURSOR GREATER WS-QT-PROC
068600
068700     MOVE TAB-NOME-ALGO (1)   TO SKDSB702-SUM-ALGO-NAME
068800     PERFORM 700000-CALCULATE-METRICS
068900     PERFORM 800000-CALCULATE-SCORE
069000     .
069100 200020-DESPACHA-UM-PROC.
069200     SET  IX-ORDER  TO WS-CURSOR
069300     SET  IX-PROC   TO WS-ORDER-ENTRY (IX-ORDER)
069400
069500     IF  WS-CURRENT-TIME LESS WS-P-ARRIVAL (IX-PROC)
069600         MOVE WS-P-ARRIVAL (IX-PROC)  TO WS-CURRENT-TIME
069700     END-IF
069800
069900     MOVE WS-CURRENT-TIME             TO WS-P-START (IX-PROC)
070000
070100     MOVE WS-P-ID (IX-PROC)           TO WS-GANTT-WR-ID
070200     MOVE WS-CURRENT-TIME             TO WS-GANTT-WR-START
070300     COMPUTE WS-GANTT-WR-END = WS-CURRENT-TIME
070400                              + WS-P-BURST (IX-PROC)
070500     PERFORM 960010-GRAVA-GANTT
070600
070700     COMPUTE WS-P-COMPLETION (IX-PROC) = WS-CURRENT-TIME
070800                                        + WS-P-BURST (IX-PROC)
070900     MOVE WS-P-COMPLETION (IX-PROC)    TO WS-CURRENT-TIME
071000
071100     COMPUTE WS-CALC-SIGNED =
071200             WS-P-COMPLETION (IX-PROC) - WS-P-ARRIVAL (IX-PROC)
071300     IF  WS-CALC-SIGNED LESS ZERO
071400         MOVE ZERO                     TO WS-CALC-SIGNED
071500     END-IF
071600     MOVE WS-CALC-SIGNED              TO WS-P-TURNAROUND (IX-PROC)
071700
071800     COMPUTE WS-CALC-SIGNED =
071900             WS-P-START (IX-PROC) - WS-P-ARRIVAL (IX-PROC)
072000     IF  WS-CALC-SIGNED LESS ZERO
072100         MOVE ZERO                     TO WS-CALC-SIGNED
072200     END-IF
072300     MOVE WS-CALC-SIGNED                TO WS-P-WAITING (IX-PROC)
072400     .
072500 200000-EXIT.
072600     EXIT
072700     .
072800*----------------------------------------------------------------*
072900* 300000 - Priority, non-preemptive.  The arrival-order cursor
073000*          only feeds the ready list; the ready list itself is
073100*          rescanned for the lowest PROC-PRIORITY every time the
073200*          CPU goes idle (SKDNEW-03's ready-list idiom, reused
073300*          here three algorithms later).
073400*----------------------------------------------------------------*
073500 300000-PRIORITY-RUN SECTION.
073600*----------------------------------------------------------------*
073700 300010-INICIO.
073800     MOVE ZERO                TO SKDSB702-QT-GANTT
073900     MOVE ZERO                TO WS-CURRENT-TIME
074000     MOVE ZERO                TO WS-Q-COUNT
074100     MOVE 1                   TO WS-CURSOR
074200
074300     PERFORM 950000-BUILD-ORDER-ARRIVAL
074400
074500     PERFORM 300020-UM-DESPACHO
074600             UNTIL WS-CURSOR GREATER WS-QT-PROC
074700               AND WS-Q-COUNT EQUAL ZERO
074800
074900     MOVE TAB-NOME-ALGO (2)   TO SKDSB702-SUM-ALGO-NAME
075000     PERFORM 700000-CALCULATE-METRICS
075100     PERFORM 800000-CALCULATE-SCORE
075200     .
075300 300020-UM-DESPACHO.
075400     PERFORM 960060-MOVE-ARRIVALS
075500
075600     IF  WS-Q-COUNT EQUAL ZERO
075700         SET  IX-ORDER  TO WS-CURSOR
075800         SET  IX-PROC   TO WS-ORDER-ENTRY (IX-ORDER)
075900         MOVE WS-P-ARRIVAL (IX-PROC)  TO WS-CURRENT-TIME
076000         GO TO 300020-SAI
076100     END-IF
076200
076300     PERFORM 300030-ESCOLHE-MENOR-PRIORIDADE
076400
076500     SET  IX-PROC  TO WS-MIN-IX
076600     MOVE WS-CURRENT-TIME             TO WS-P-START (IX-PROC)
076700
076800     MOVE WS-P-ID (IX-PROC)           TO WS-GANTT-WR-ID
076900     MOVE WS-CURRENT-TIME             TO WS-GANTT-WR-START
077000     COMPUTE WS-GANTT-WR-END = WS-CURRENT-TIME
077100                              + WS-P-BURST (IX-PROC)
077200     PERFORM 960010-GRAVA-GANTT
077300
077400     COMPUTE WS-CURRENT-TIME = WS-CURRENT-TIME
077500                              + WS-P-BURST (IX-PROC)
077600     MOVE WS-CURRENT-TIME             TO WS-P-COMPLETION (IX-PROC)
077700
077800     COMPUTE WS-CALC-SIGNED =
077900             WS-P-COMPLETION (IX-PROC) - WS-P-ARRIVAL (IX-PROC)
078000     IF  WS-CALC-SIGNED LESS ZERO
078100         MOVE ZERO                     TO WS-CALC-SIGNED
078200     END-IF
078300     MOVE WS-CALC-SIGNED              TO WS-P-TURNAROUND (IX-PROC)
078400
078500     COMPUTE WS-CALC-SIGNED =
078600             WS-P-START (IX-PROC) - WS-P-ARRIVAL (IX-PROC)
078700     IF  WS-CALC-SIGNED LESS ZERO
078800         MOVE ZERO                     TO WS-CALC-SIGNED
078900     END-IF
079000     MOVE WS-CALC-SIGNED                TO WS-P-WAITING (IX-PROC)
079100     .
079200 300020-SAI.
079300     CONTINUE
079400     .
079500 300000-EXIT.
079600     EXIT
079700     .
079800*----------------------------------------------------------------*
079900* 300030 - pick the ready-list entry with the lowest PROC-
080000*          PRIORITY number; first-seen wins ties because the
080100*          scan only replaces the candidate on a STRICT lower
080200*          priority, never on an equal one.
080300*----------------------------------------------------------------*
080400 300030-ESCOLHE-MENOR-PRIORIDADE SECTION.
080500*----------------------------------------------------------------*
080600 300031-INICIO.
080700     SET  IX-PROC  TO WS-Q-ENTRY (1)
080800     MOVE WS-P-PRIORITY (IX-PROC)     TO WS-SCAN-PRIORITY
080900     MOVE WS-Q-ENTRY (1)              TO WS-MIN-IX
081000     MOVE 1                           TO WS-REM-POS
081100
081200     IF  WS-Q-COUNT GREATER 1
081300         PERFORM 300032-COMPARA-UMA-FILA
081400                 VARYING WS-IY FROM 2 BY 1
081500                 UNTIL WS-IY GREATER WS-Q-COUNT
081600     END-IF
081700
081800     PERFORM 960050-QUEUE-REMOVE-POS
081900     .
082000 300032-COMPARA-UMA-FILA.
082100     SET  IX-PROC  TO WS-Q-ENTRY (WS-IY)
082200     IF  WS-P-PRIORITY (IX-PROC) LESS WS-SCAN-PRIORITY
082300         MOVE WS-P-PRIORITY (IX-PROC)  TO WS-SCAN-PRIORITY
082400         MOVE WS-Q-ENTRY (WS-IY)       TO WS-MIN-IX
082500         MOVE WS-IY                    TO WS-REM-POS
082600     END-IF
082700     .
082800 300030-EXIT.
082900     EXIT
083000     .
083100*----------------------------------------------------------------*
083200* 400000 - Round Robin.  Quantum comes from SKDSB702-QUANTUM
083300*          (SKDNEW-31) - 110000 already rejected a non-positive
083400*          one before this SECTION is ever reached.
083500*----------------------------------------------------------------*
083600 400000-ROUND-ROBIN-RUN SECTION.
083700*----------------------------------------------------------------*
083800 400010-INICIO.
083900     MOVE ZERO                TO SKDSB702-QT-GANTT
084000     MOVE ZERO                TO WS-CURRENT-TIME
084100     MOVE ZERO                TO WS-Q-COUNT
084200     MOVE 1                   TO WS-CURSOR
084300
084400     PERFORM 950000-BUILD-ORDER-ARRIVAL
084500
084600     PERFORM 400020-UM-CICLO
084700             UNTIL WS-CURSOR GREATER WS-QT-PROC
084800               AND WS-Q-COUNT EQUAL ZERO
084900
085000     MOVE TAB-NOME-ALGO (3)   TO SKDSB702-SUM-ALGO-NAME
085100     PERFORM 700000-CALCULATE-METRICS
085200     PERFORM 800000-CALCULATE-SCORE
085300     .
085400 400020-UM-CICLO.
085500     PERFORM 960060-MOVE-ARRIVALS
085600
085700     IF  WS-Q-COUNT EQUAL ZERO
085800         SET  IX-ORDER  TO WS-CURSOR
085900         SET  IX-PROC   TO WS-ORDER-ENTRY (IX-ORDER)
086000         MOVE WS-P-ARRIVAL (IX-PROC)  TO WS-CURRENT-TIME
086100         GO TO 400020-SAI
086200     END-IF
086300
086400     PERFORM 960040-QUEUE-REMOVE-FRONT
086500     SET  IX-PROC  TO WS-DEQ-IX
086600
086700     IF  WS-P-START (IX-PROC) EQUAL -1
086800         MOVE WS-CURRENT-TIME          TO WS-P-START (IX-PROC)
086900     END-IF
087000
087100     IF  SKDSB702-QUANTUM LESS WS-P-REMAINING (IX-PROC)
087200         MOVE SKDSB702-QUANTUM          TO WS-SLICE-UNITS
087300     ELSE
087400         MOVE WS-P-REMAINING (IX-PROC)  TO WS-SLICE-UNITS
087500     END-IF
087600
087700     MOVE WS-P-ID (IX-PROC)            TO WS-GANTT-WR-ID
087800     MOVE WS-CURRENT-TIME              TO WS-GANTT-WR-START
087900     COMPUTE WS-GANTT-WR-END = WS-CURRENT-TIME + WS-SLICE-UNITS
088000     PERFORM 960010-GRAVA-GANTT
088100
088200     COMPUTE WS-CURRENT-TIME = WS-CURRENT-TIME + WS-SLICE-UNITS
088300     SUBTRACT WS-SLICE-UNITS FROM WS-P-REMAINING (IX-PROC)
088400
088500     PERFORM 960060-MOVE-ARRIVALS
088600
088700     IF  WS-P-REMAINING (IX-PROC) GREATER ZERO
088800         SET  WS-ENQ-IX  TO IX-PROC
088900         PERFORM 960020-QUEUE-ENQUEUE
089000     ELSE
089100       MOVE WS-CURRENT-TIME           TO WS-P-COMPLETION (IX-PROC)
089200         COMPUTE WS-CALC-SIGNED =
089300                WS-P-COMPLETION (IX-PROC) - WS-P-ARRIVAL (IX-PROC)
089400         IF  WS-CALC-SIGNED LESS ZERO
089500             MOVE ZERO                  TO WS-CALC-SIGNED
089600         END-IF
089700      MOVE WS-CALC-SIGNED             TO WS-P-TURNAROUND (IX-PROC)
089800
089900         COMPUTE WS-CALC-SIGNED =
090000                 WS-P-TURNAROUND (IX-PROC) - WS-P-BURST (IX-PROC)
090100         IF  WS-CALC-SIGNED LESS ZERO
090200             MOVE ZERO                  TO WS-CALC-SIGNED
090300         END-IF
090400         MOVE WS-CALC-SIGNED             TO WS-P-WAITING (IX-PROC)
090500     END-IF
090600     .
090700 400020-SAI.
090800     CONTINUE
090900     .
091000 400000-EXIT.
091100     EXIT
091200     .
091300*----------------------------------------------------------------*
091400* 500000 - the intelligent scheduler (SKDNEW-40).  Every process'
091500*          working burst is replaced by the predictor's estimate
091600*          before the dispatch loop ever runs (510000); the Gantt
091700*          entries and final waiting/turnaround figures still go
091800*          by the ORIGINAL burst, saved off here and restored
091900*          once the run is over.
092000*----------------------------------------------------------------*
092100 500000-AI-SCHEDULER-RUN SECTION.
092200*----------------------------------------------------------------*
092300 500010-INICIO.
092400* SKDNEW-72 - an empty process list skips the AI run outright -   VRS0013
092500*          no predictor history to build, no score to compute,    VRS0013
092600*          just the all-zero summary the book calls for.          VRS0013
092700     IF  WS-QT-PROC EQUAL ZERO
092800         GO TO 500012-SEM-PROCESSOS
092900     END-IF
093000
093100     MOVE ZERO                TO SKDSB702-QT-GANTT
093200     MOVE ZERO                TO WS-CURRENT-TIME
093300     MOVE ZERO                TO WS-Q-COUNT
093400     MOVE 1                   TO WS-CURSOR
093500
093600     PERFORM 500015-LIMPA-PREDITOR
093700             VARYING WS-IX FROM 1 BY 1
093800             UNTIL WS-IX GREATER SKD-MAX-PROC
093900
094000     PERFORM 500020-GUARDA-BURST-ORIGINAL
094100             VARYING WS-IX FROM 1 BY 1
094200             UNTIL WS-IX GREATER WS-QT-PROC
094300
094400     PERFORM 950000-BUILD-ORDER-ARRIVAL
094500
094600     PERFORM 510000-AI-OPTIMIZE-BURSTS
094700
094800     PERFORM 500030-UM-DESPACHO-AI
094900             UNTIL WS-CURSOR GREATER WS-QT-PROC
095000               AND WS-Q-COUNT EQUAL ZERO
095100
095200     PERFORM 500050-RESTAURA-BURST-ORIGINAL
095300             VARYING WS-IX FROM 1 BY 1
095400             UNTIL WS-IX GREATER WS-QT-PROC
095500
095600     MOVE TAB-NOME-ALGO (4)   TO SKDSB702-SUM-ALGO-NAME
095700     PERFORM 700000-CALCULATE-METRICS
095800     PERFORM 800000-CALCULATE-SCORE
095900     GO TO 500000-EXIT
096000     .
096100 500012-SEM-PROCESSOS.
096200     MOVE ZERO                TO SKDSB702-QT-GANTT
096300     MOVE ZERO                TO SKDSB702-QT-RESULT
096400     MOVE TAB-NOME-ALGO (4)   TO SKDSB702-SUM-ALGO-NAME
096500     MOVE ZERO                TO SKDSB702-SUM-AVG-WAITING
096600     MOVE ZERO                TO SKDSB702-SUM-AVG-TURNAROUND
096700     MOVE ZERO                TO SKDSB702-SUM-TOTAL-TIME
096800     MOVE ZERO                TO SKDSB702-SUM-SCORE
096900     GO TO 500000-EXIT
097000     .
097100 500015-LIMPA-PREDITOR.
097200     SET  IX-PRED  TO WS-IX
097300     MOVE ZERO                TO WS-AI-PRED-PROC-ID    (IX-PRED)
097400     MOVE ZERO                TO WS-AI-PRED-HIST-COUNT (IX-PRED)
097500     MOVE ZERO                TO WS-AI-PRED-BURST      (IX-PRED)
097600     MOVE ZERO                TO WS-AI-PRED-VARIANCE   (IX-PRED)
097700     MOVE ZERO                TO WS-AI-PRED-ALPHA      (IX-PRED)
097800     .
097900 500020-GUARDA-BURST-ORIGINAL.
098000     SET  IX-PROC  TO WS-IX
098100     MOVE WS-P-BURST (IX-PROC)  TO WS-ORIG-BURST (IX-PROC)
098200     .
098300 500050-RESTAURA-BURST-ORIGINAL.
098400     SET  IX-PROC  TO WS-IX
098500     MOVE WS-ORIG-BURST (IX-PROC)  TO WS-P-BURST (IX-PROC)
098600     .
098700 500000-EXIT.
098800     EXIT
098900     .
099000*----------------------------------------------------------------*
099100* 500030 - one AI dispatch slice.  Default is run-to-completion
099200*          (SKDNEW-40); SKDNEW-53's two-unit grace period on
099300*          580000 is what keeps this from thrashing on every
099400*          tick once a second process looks better on paper.
099500*----------------------------------------------------------------*
099600 500030-UM-DESPACHO-AI.
099700     PERFORM 960060-MOVE-ARRIVALS
099800
099900     IF  WS-Q-COUNT EQUAL ZERO
100000         SET  IX-ORDER  TO WS-CURSOR
100100         SET  IX-PROC   TO WS-ORDER-ENTRY (IX-ORDER)
100200         MOVE WS-P-ARRIVAL (IX-PROC)  TO WS-CURRENT-TIME
100300         GO TO 500030-SAI
100400     END-IF
100500
100600     PERFORM 570000-AI-SELECT-BEST
100700     MOVE WS-BEST-IX                  TO WS-REM-POS
100800     SET  IX-PROC  TO WS-Q-ENTRY (WS-BEST-IX)
100900     SET  WS-AI-RUN-IX  TO IX-PROC
101000     PERFORM 960050-QUEUE-REMOVE-POS
101100
101200     IF  WS-P-START (IX-PROC) EQUAL -1
101300         MOVE WS-CURRENT-TIME          TO WS-P-START (IX-PROC)
101400     END-IF
101500
101600     MOVE WS-P-REMAINING (IX-PROC)     TO WS-SLICE-UNITS
101700
101800     MOVE 'N'                          TO WS-PREEMPT-FLAG
101900     IF  WS-Q-COUNT GREATER ZERO
102000         PERFORM 580000-AI-SHOULD-PREEMPT
102100     END-IF
102200
102300     IF  WS-SHOULD-PREEMPT
102400         PERFORM 590000-AI-ADAPTIVE-QUANTUM
102500         IF  WS-QUANTUM-EFETIVO LESS WS-P-REMAINING (IX-PROC)
102600             MOVE WS-QUANTUM-EFETIVO   TO WS-SLICE-UNITS
102700         ELSE
102800             MOVE WS-P-REMAINING (IX-PROC)  TO WS-SLICE-UNITS
102900         END-IF
103000     END-IF
103100
103200     MOVE WS-P-ID (IX-PROC)            TO WS-GANTT-WR-ID
103300     MOVE WS-CURRENT-TIME              TO WS-GANTT-WR-START
103400     COMPUTE WS-GANTT-WR-END = WS-CURRENT-TIME + WS-SLICE-UNITS
103500     PERFORM 960010-GRAVA-GANTT
103600
103700     COMPUTE WS-CURRENT-TIME = WS-CURRENT-TIME + WS-SLICE-UNITS
103800     SUBTRACT WS-SLICE-UNITS FROM WS-P-REMAINING (IX-PROC)
103900
104000     PERFORM 960060-MOVE-ARRIVALS
104100
104200     IF  WS-P-REMAINING (IX-PROC) NOT GREATER ZERO
104300        MOVE WS-CURRENT-TIME          TO WS-P-COMPLETION (IX-PROC)
104400
104500         COMPUTE WS-CALC-SIGNED =
104600                WS-P-COMPLETION (IX-PROC) - WS-P-ARRIVAL (IX-PROC)
104700         IF  WS-CALC-SIGNED LESS ZERO
104800             MOVE ZERO                 TO WS-CALC-SIGNED
104900         END-IF
105000       MOVE WS-CALC-SIGNED            TO WS-P-TURNAROUND (IX-PROC)
105100
105200         COMPUTE WS-CALC-SIGNED =
105300               WS-P-TURNAROUND (IX-PROC) - WS-ORIG-BURST (IX-PROC)
105400         IF  WS-CALC-SIGNED LESS ZERO
105500             MOVE ZERO                 TO WS-CALC-SIGNED
105600         END-IF
105700         MOVE WS-CALC-SIGNED            TO WS-P-WAITING (IX-PROC)
105800
105900         SET  IX-PRED  TO IX-PROC
106000         PERFORM 650000-AI-UPDATE-PREDICTION
106100     ELSE
106200         SET  WS-ENQ-IX  TO IX-PROC
106300         PERFORM 960020-QUEUE-ENQUEUE
106400     END-IF
106500     .
106600 500030-SAI.
106700     CONTINUE
106800     .
106900*----------------------------------------------------------------*
107000* 510000 - swap in a predicted burst for every process.  Runs
107100*          once, before the dispatch loop starts, over every
107200*          process in the batch -
107300*          from here on WS-P-BURST/WS-P-REMAINING carry the
107400*          PREDICTED burst, not the one the request came in
107500*          with (that one lives on in WS-ORIG-BURST-TABLE).
107600*----------------------------------------------------------------*
107700 510000-AI-OPTIMIZE-BURSTS SECTION.
107800*----------------------------------------------------------------*
107900 510010-INICIO.
108000     PERFORM 510020-OTIMIZA-UM-BURST
108100             VARYING WS-IX FROM 1 BY 1
108200             UNTIL WS-IX GREATER WS-QT-PROC
108300     .
108400 510020-OTIMIZA-UM-BURST.
108500     SET  IX-PROC  TO WS-IX
108600     SET  IX-PRED  TO WS-IX
108700     PERFORM 640000-AI-GET-PREDICTED-BURST
108800     MOVE WS-PREDICTED-BURST  TO WS-P-BURST     (IX-PROC)
108900     MOVE WS-PREDICTED-BURST  TO WS-P-REMAINING (IX-PROC)
109000     .
109100 510000-EXIT.
109200     EXIT
109300     .
109400*----------------------------------------------------------------*
109500* 560000 - score one ready process for dispatch.  WS-P-BURST
109600*          (IX-PROC) is
109700*          already the predicted burst by the time this runs
109800*          (510000 set it once for the whole run), so this does
109900*          NOT call back into 640000 - SKDNEW-44's split, made
110000*          so the AI section reads as a dispatch loop instead of
110100*          one long paragraph.
110200*----------------------------------------------------------------*
110300 560000-AI-SCORE-PROCESS SECTION.
110400*----------------------------------------------------------------*
110500 560010-INICIO.
110600     COMPUTE WS-TERM-PRIORITY =
110700             1 / (1 + WS-P-PRIORITY (IX-PROC))
110800     COMPUTE WS-TERM-BURST =
110900             1 / (1 + WS-P-BURST (IX-PROC))
111000
111100  COMPUTE WS-LN-X = 1 + (WS-CURRENT-TIME - WS-P-ARRIVAL (IX-PROC))
111200     PERFORM 567000-AI-CALC-LN
111300     COMPUTE WS-TERM-WAITING = WS-LN-RESULT / 10
111400
111500     PERFORM 565000-AI-CALC-URGENCY
111600     MOVE WS-URGENCIA         TO WS-TERM-URGENCY
111700
111800     COMPUTE WS-SCORE-RESULT ROUNDED =
111900             (0.25 * WS-TERM-PRIORITY) + (0.30 * WS-TERM-BURST)
112000           + (0.25 * WS-TERM-WAITING)  + (0.20 * WS-TERM-URGENCY)
112100     .
112200 560000-EXIT.
112300     EXIT
112400     .
112500*----------------------------------------------------------------*
112600* 565000 - urgency factor for one process's score.  WS-Q-COUNT
112700*          is the ready-list size for both callers of 560000
112800*          (one scores every ready-list member for selection;
112900*          580000 scores the running process against the SAME
113000*          ready list) - no separate "size" parameter needed.
113100*----------------------------------------------------------------*
113200 565000-AI-CALC-URGENCY SECTION.
113300*----------------------------------------------------------------*
113400 565010-INICIO.
113500     MOVE ZERO                TO WS-URGENCIA
113600
113700 COMPUTE WS-CALC-SIGNED = WS-CURRENT-TIME - WS-P-ARRIVAL (IX-PROC)
113800     IF  WS-CALC-SIGNED GREATER WS-P-BURST (IX-PROC)
113900         ADD 0.5               TO WS-URGENCIA
114000     END-IF
114100
114200     IF  WS-P-BURST (IX-PROC) NOT GREATER 3
114300         AND WS-Q-COUNT GREATER 2
114400         ADD 0.3               TO WS-URGENCIA
114500     END-IF
114600
114700     IF  WS-P-PRIORITY (IX-PROC) NOT GREATER 2
114800         ADD 0.2               TO WS-URGENCIA
114900     END-IF
115000
115100     IF  WS-URGENCIA GREATER 1
115200         MOVE 1                TO WS-URGENCIA
115300     END-IF
115400     .
115500 565000-EXIT.
115600     EXIT
115700     .
115800*----------------------------------------------------------------*
115900* 567000 - natural log, no library FUNCTION available.  Halve
116000*          WS-LN-X (counting halvings) until it is no bigger
116100*          than 2, then sum the odd-power arctanh series on the
116200*          reduced argument and add LOG-OF-2 back once per
116300*          halving.  Caller loads WS-LN-X before the PERFORM.
116400*----------------------------------------------------------------*
116500 567000-AI-CALC-LN SECTION.
116600*----------------------------------------------------------------*
116700 567010-INICIO.
116800     MOVE ZERO                TO WS-LN-HALVES
116900
117000     PERFORM 567020-REDUZ-UMA-VEZ
117100             UNTIL WS-LN-X NOT GREATER 2
117200
117300     COMPUTE WS-LN-Z = (WS-LN-X - 1) / (WS-LN-X + 1)
117400     COMPUTE WS-LN-Z2 = WS-LN-Z * WS-LN-Z
117500     MOVE WS-LN-Z              TO WS-LN-ZPOW
117600     MOVE WS-LN-Z              TO WS-LN-SUM
117700
117800     PERFORM 567030-SOMA-UM-TERMO
117900             VARYING WS-LN-K FROM 3 BY 2
118000             UNTIL WS-LN-K GREATER 11
118100
118200     COMPUTE WS-LN-RESULT = (2 * WS-LN-SUM)
118300                           + (WS-LN-HALVES * WS-LOG-OF-2)
118400     .
118500 567020-REDUZ-UMA-VEZ.
118600     COMPUTE WS-LN-X = WS-LN-X / 2
118700     ADD  1                    TO WS-LN-HALVES
118800     .
118900 567030-SOMA-UM-TERMO.
119000     COMPUTE WS-LN-ZPOW = WS-LN-ZPOW * WS-LN-Z2
119100     COMPUTE WS-LN-TERM = WS-LN-ZPOW / WS-LN-K
119200     ADD  WS-LN-TERM            TO WS-LN-SUM
119300     .
119400 567000-EXIT.
119500     EXIT
119600     .
119700*----------------------------------------------------------------*
119800* 570000 - pick the best-scoring ready process.  Pure selection
119900*          - does NOT remove
120000*          the winner from the ready list, so 580000 can also
120100*          call this just to price a hypothetical switch.
120200*----------------------------------------------------------------*
120300 570000-AI-SELECT-BEST SECTION.
120400*----------------------------------------------------------------*
120500 570010-INICIO.
120600     MOVE 1                    TO WS-BEST-IX
120700     SET  IX-PROC  TO WS-Q-ENTRY (1)
120800     PERFORM 560000-AI-SCORE-PROCESS
120900     MOVE WS-SCORE-RESULT       TO WS-SCORE-MELHOR
121000
121100     IF  WS-Q-COUNT EQUAL 1
121200         GO TO 570000-EXIT
121300     END-IF
121400
121500     PERFORM 570020-COMPARA-UMA-FILA
121600             VARYING WS-IY FROM 2 BY 1
121700             UNTIL WS-IY GREATER WS-Q-COUNT
121800     .
121900 570020-COMPARA-UMA-FILA.
122000     SET  IX-PROC  TO WS-Q-ENTRY (WS-IY)
122100     PERFORM 560000-AI-SCORE-PROCESS
122200     IF  WS-SCORE-RESULT GREATER WS-SCORE-MELHOR
122300         MOVE WS-SCORE-RESULT   TO WS-SCORE-MELHOR
122400         MOVE WS-IY             TO WS-BEST-IX
122500     END-IF
122600     .
122700 570000-EXIT.
122800     EXIT
122900     .
123000*----------------------------------------------------------------*
123100* 580000 - decide whether to cut the running process's slice
123200*          short.  SKDNEW-53 (ticket 4471): the running
123300*          process must already have had more than two units on
123400*          the CPU before a better-scoring alternative can cut
123500*          its slice short.
123600*----------------------------------------------------------------*
123700 580000-AI-SHOULD-PREEMPT SECTION.
123800*----------------------------------------------------------------*
123900 580010-INICIO.
124000     MOVE 'N'                  TO WS-PREEMPT-FLAG
124100
124200     IF  WS-Q-COUNT EQUAL ZERO
124300         GO TO 580000-EXIT
124400     END-IF
124500
124600     PERFORM 570000-AI-SELECT-BEST
124700     MOVE WS-SCORE-MELHOR       TO WS-SCORE-ALT
124800
124900     SET  IX-PROC  TO WS-AI-RUN-IX
125000     PERFORM 560000-AI-SCORE-PROCESS
125100     MOVE WS-SCORE-RESULT       TO WS-SCORE-ATUAL
125200
125300     COMPUTE WS-CALC-SIGNED = WS-CURRENT-TIME
125400                             - WS-P-START (WS-AI-RUN-IX)
125500
125600     IF  WS-SCORE-ALT GREATER (WS-SCORE-ATUAL * 1.2)
125700         AND WS-CALC-SIGNED GREATER 2
125800         MOVE 'Y'               TO WS-PREEMPT-FLAG
125900     END-IF
126000     .
126100 580000-EXIT.
126200     EXIT
126300     .
126400*----------------------------------------------------------------*
126500* 590000 - size the preempting process's adaptive slice.  Only
126600*          consulted when 580000
126700*          says to preempt - otherwise the selected process runs
126800*          to completion in one slice.
126900*----------------------------------------------------------------*
127000 590000-AI-ADAPTIVE-QUANTUM SECTION.
127100*----------------------------------------------------------------*
127200 590010-INICIO.
127300     MOVE 2                    TO WS-QUANTUM-EFETIVO
127400
127500     IF  WS-P-BURST (IX-PROC) LESS 5
127600         IF  WS-P-BURST (IX-PROC) LESS 3
127700             MOVE WS-P-BURST (IX-PROC)  TO WS-QUANTUM-EFETIVO
127800         ELSE
127900             MOVE 3             TO WS-QUANTUM-EFETIVO
128000         END-IF
128100     ELSE
128200         IF  WS-P-BURST (IX-PROC) GREATER 10
128300             MOVE 4             TO WS-QUANTUM-EFETIVO
128400         END-IF
128500     END-IF
128600
128700     IF  WS-Q-COUNT GREATER 3
128800         SUBTRACT 1             FROM WS-QUANTUM-EFETIVO
128900         IF  WS-QUANTUM-EFETIVO LESS 1
129000             MOVE 1             TO WS-QUANTUM-EFETIVO
129100         END-IF
129200     END-IF
129300     .
129400 590000-EXIT.
129500     EXIT
129600     .
129700*----------------------------------------------------------------*
129800* 640000 - hand back a predicted burst time for one process.
129900*          No history yet for this slot means no prediction
130000*          yet - the process's own requested burst is handed
130100*          back unchanged.
130200*----------------------------------------------------------------*
130300 640000-AI-GET-PREDICTED-BURST SECTION.
130400*----------------------------------------------------------------*
130500 640010-INICIO.
130600     IF  WS-AI-PRED-HIST-COUNT (IX-PRED) EQUAL ZERO
130700         MOVE WS-P-BURST (IX-PROC)  TO WS-PREDICTED-BURST
130800         GO TO 640000-EXIT
130900     END-IF
131000
131100     MOVE WS-AI-PRED-BURST (IX-PRED)  TO WS-VAR-BASE
131200
131300     IF  WS-AI-PRED-HIST-COUNT (IX-PRED) NOT LESS 3
131400         PERFORM 640020-CALCULA-TENDENCIA
131500         COMPUTE WS-VAR-BASE = WS-VAR-BASE
131600                              * (1 + (WS-VAR-TREND * 0.1))
131700     END-IF
131800
131900     IF  WS-VAR-BASE LESS 1
132000         MOVE 1                 TO WS-VAR-BASE
132100     END-IF
132200
132300     COMPUTE WS-PREDICTED-BURST ROUNDED = WS-VAR-BASE
132400     .
132500 640000-EXIT.
132600     EXIT
132700     .
132800*----------------------------------------------------------------*
132900* 640020 - trend over the history list: last three entries
133000*          against the first three (fewer if the history is not
133100*          ten deep yet).  Zero trend whenever there is no
133200*          "older" window to compare against.
133300*----------------------------------------------------------------*
133400 640020-CALCULA-TENDENCIA SECTION.
133500*----------------------------------------------------------------*
133600 640021-INICIO.
133700     MOVE 3                    TO WS-VAR-RECENT-N
133800     COMPUTE WS-VAR-OLDER-N =
133900             WS-AI-PRED-HIST-COUNT (IX-PRED) - WS-VAR-RECENT-N
134000     IF  WS-VAR-OLDER-N GREATER 3
134100         MOVE 3                 TO WS-VAR-OLDER-N
134200     END-IF
134300
134400     IF  WS-VAR-OLDER-N EQUAL ZERO
134500         MOVE ZERO               TO WS-VAR-TREND
134600         GO TO 640020-EXIT
134700     END-IF
134800
134900     MOVE ZERO                  TO WS-VAR-RECENT-SUM
135000     PERFORM 640022-SOMA-RECENTE
135100             VARYING WS-VAR-K FROM 1 BY 1
135200             UNTIL WS-VAR-K GREATER WS-VAR-RECENT-N
135300   COMPUTE WS-VAR-RECENT-SUM = WS-VAR-RECENT-SUM / WS-VAR-RECENT-N
135400
135500     MOVE ZERO                  TO WS-VAR-OLDER-SUM
135600     PERFORM 640023-SOMA-ANTIGA
135700             VARYING WS-VAR-K FROM 1 BY 1
135800             UNTIL WS-VAR-K GREATER WS-VAR-OLDER-N
135900     COMPUTE WS-VAR-OLDER-SUM = WS-VAR-OLDER-SUM / WS-VAR-OLDER-N
136000
136100     IF  WS-VAR-OLDER-SUM EQUAL ZERO
136200         MOVE ZERO               TO WS-VAR-TREND
136300     ELSE
136400         COMPUTE WS-VAR-TREND =
136500                 (WS-VAR-RECENT-SUM - WS-VAR-OLDER-SUM)
136600                  / WS-VAR-OLDER-SUM
136700     END-IF
136800     .
136900 640022-SOMA-RECENTE.
137000     COMPUTE WS-VAR-IDX = WS-AI-PRED-HIST-COUNT (IX-PRED)
137100                        - WS-VAR-RECENT-N + WS-VAR-K
137200     ADD  WS-AI-PRED-HISTORY (IX-PRED, WS-VAR-IDX)
137300                                TO WS-VAR-RECENT-SUM
137400     .
137500 640023-SOMA-ANTIGA.
137600     ADD  WS-AI-PRED-HISTORY (IX-PRED, WS-VAR-K)
137700                                TO WS-VAR-OLDER-SUM
137800     .
137900 640020-EXIT.
138000     EXIT
138100     .
138200*----------------------------------------------------------------*
138300* 650000 - roll a completed process's actual burst into its
138400*          predictor slot.  The caller has already
138500*          set IX-PRED equal to IX-PROC (one predictor slot per
138600*          process table position, good for the life of one
138700*          CALL) and the ORIGINAL burst is read straight out of
138800*          WS-ORIG-BURST-TABLE.
138900*----------------------------------------------------------------*
139000 650000-AI-UPDATE-PREDICTION SECTION.
139100*----------------------------------------------------------------*
139200 650010-INICIO.
139300     IF  WS-AI-PRED-HIST-COUNT (IX-PRED) NOT LESS SKD-MAX-HISTORY
139400         PERFORM 650020-DESLOCA-HISTORICO
139500     ELSE
139600         ADD  1                 TO WS-AI-PRED-HIST-COUNT (IX-PRED)
139700     END-IF
139800
139900     MOVE WS-ORIG-BURST (IX-PROC)
140000          TO WS-AI-PRED-HISTORY (IX-PRED,
140100                                  WS-AI-PRED-HIST-COUNT (IX-PRED))
140200
140300     PERFORM 650030-CALCULA-VARIANCIA
140400
140500     EVALUATE TRUE
140600         WHEN WS-AI-PRED-VARIANCE (IX-PRED) LESS 1.0
140700             MOVE 0.2            TO WS-AI-PRED-ALPHA (IX-PRED)
140800         WHEN WS-AI-PRED-VARIANCE (IX-PRED) GREATER 10.0
140900             MOVE 0.8            TO WS-AI-PRED-ALPHA (IX-PRED)
141000         WHEN OTHER
141100             COMPUTE WS-VAR-RATIO =
141200                     WS-AI-PRED-VARIANCE (IX-PRED) / 10.0
141300             IF  WS-VAR-RATIO GREATER 1.0
141400                 MOVE 1.0        TO WS-VAR-RATIO
141500             END-IF
141600             COMPUTE WS-AI-PRED-ALPHA (IX-PRED) ROUNDED =
141700                     0.5 + (WS-VAR-RATIO * 0.2)
141800     END-EVALUATE
141900
142000     IF  WS-AI-PRED-HIST-COUNT (IX-PRED) EQUAL 1
142100      MOVE WS-P-ID (IX-PROC)       TO WS-AI-PRED-PROC-ID (IX-PRED)
142200      MOVE WS-ORIG-BURST (IX-PROC) TO WS-AI-PRED-BURST   (IX-PRED)
142300     ELSE
142400         COMPUTE WS-AI-PRED-BURST (IX-PRED) ROUNDED =
142500            (WS-AI-PRED-ALPHA (IX-PRED) * WS-ORIG-BURST (IX-PROC))
142600               + ((1 - WS-AI-PRED-ALPHA (IX-PRED))
142700                  * WS-AI-PRED-BURST (IX-PRED))
142800     END-IF
142900     .
143000 650020-DESLOCA-HISTORICO.
143100     PERFORM 650021-DESLOCA-UMA-POSICAO
143200             VARYING WS-VAR-K FROM 1 BY 1
143300             UNTIL WS-VAR-K NOT LESS SKD-MAX-HISTORY
143400     .
143500 650021-DESLOCA-UMA-POSICAO.
143600     MOVE WS-AI-PRED-HISTORY (IX-PRED, WS-VAR-K + 1)
143700          TO WS-AI-PRED-HISTORY (IX-PRED, WS-VAR-K)
143800     .
143900 650000-EXIT.
144000     EXIT
144100     .
144200*----------------------------------------------------------------*
144300* 650030 - population variance of the (post-trim) history list.
144400*          Fewer than two entries means no spread yet - variance
144500*          stays zero and 650010 falls straight to the low-
144600*          variance alpha of 0.2.
144700*----------------------------------------------------------------*
144800 650030-CALCULA-VARIANCIA SECTION.
144900*----------------------------------------------------------------*
145000 650031-INICIO.
145100     IF  WS-AI-PRED-HIST-COUNT (IX-PRED) LESS 2
145200         MOVE ZERO               TO WS-AI-PRED-VARIANCE (IX-PRED)
145300         GO TO 650030-EXIT
145400     END-IF
145500
145600     MOVE ZERO                  TO WS-VAR-MEAN
145700     PERFORM 650032-SOMA-HISTORICO
145800             VARYING WS-VAR-K FROM 1 BY 1
145900            UNTIL WS-VAR-K GREATER WS-AI-PRED-HIST-COUNT (IX-PRED)
146000     COMPUTE WS-VAR-MEAN =
146100             WS-VAR-MEAN / WS-AI-PRED-HIST-COUNT (IX-PRED)
146200
146300     MOVE ZERO                  TO WS-VAR-SUMSQ
146400     PERFORM 650033-SOMA-QUADRADO
146500             VARYING WS-VAR-K FROM 1 BY 1
146600            UNTIL WS-VAR-K GREATER WS-AI-PRED-HIST-COUNT (IX-PRED)
146700
146800     COMPUTE WS-AI-PRED-VARIANCE (IX-PRED) ROUNDED =
146900             WS-VAR-SUMSQ / WS-AI-PRED-HIST-COUNT (IX-PRED)
147000     .
147100 650032-SOMA-HISTORICO.
147200     ADD  WS-AI-PRED-HISTORY (IX-PRED, WS-VAR-K)  TO WS-VAR-MEAN
147300     .
147400 650033-SOMA-QUADRADO.
147500     COMPUTE WS-VAR-DIFF =
147600             WS-AI-PRED-HISTORY (IX-PRED, WS-VAR-K) - WS-VAR-MEAN
147700     COMPUTE WS-VAR-SUMSQ = WS-VAR-SUMSQ
147800                           + (WS-VAR-DIFF * WS-VAR-DIFF)
147900     .
148000 650030-EXIT.
148100     EXIT
148200     .
148300*----------------------------------------------------------------*
148400* 700000 - average waiting and turnaround across the run, plus
148500*          total elapsed time off the Gantt chart.  Copies the
148600*          scratch table
148700*          back into the response group in ORIGINAL input order
148800*          (WS-IX, never the WS-ORDER cursor) and totals the
148900*          waiting/turnaround columns for the run's averages.
149000*----------------------------------------------------------------*
149100 700000-CALCULATE-METRICS SECTION.
149200*----------------------------------------------------------------*
149300 700010-INICIO.
149400     MOVE WS-QT-PROC           TO SKDSB702-QT-RESULT
149500     MOVE ZERO                 TO WS-TOTAL-WAITING
149600     MOVE ZERO                 TO WS-TOTAL-TURNAROUND
149700     MOVE ZERO                 TO WS-AVG-WAITING
149800     MOVE ZERO                 TO WS-AVG-TURNAROUND
149900
150000* SKDNEW-71 - an empty process list is not an error any more      VRS0012
150100*          (110000 stopped rejecting QT-PROC = 0), so this has    VRS0012
150200*          to cover the zero-process run itself - no dividing     VRS0012
150300*          by QT-PROC when there is nothing on the table to       VRS0012
150400*          average; WS-AVG-WAITING/TURNAROUND were already        VRS0012
150500*          zeroed above, so falling straight through to           VRS0012
150600*          700015 hands back that zero pair untouched.            VRS0012
150700     IF  WS-QT-PROC EQUAL ZERO
150800         GO TO 700015-SEM-PROCESSOS
150900     END-IF
151000
151100     PERFORM 700020-SOMA-UM-PROC
151200             VARYING WS-IX FROM 1 BY 1
151300             UNTIL WS-IX GREATER WS-QT-PROC
151400
151500     COMPUTE WS-AVG-WAITING ROUNDED =
151600             WS-TOTAL-WAITING / WS-QT-PROC
151700     COMPUTE WS-AVG-TURNAROUND ROUNDED =
151800             WS-TOTAL-TURNAROUND / WS-QT-PROC
151900
152000 700015-SEM-PROCESSOS.
152100     MOVE WS-AVG-WAITING        TO SKDSB702-SUM-AVG-WAITING
152200     MOVE WS-AVG-TURNAROUND     TO SKDSB702-SUM-AVG-TURNAROUND
152300
152400     IF  SKDSB702-QT-GANTT GREATER ZERO
152500         SET  IX-RPST-GANTT  TO SKDSB702-QT-GANTT
152600         MOVE SKDSB702-GANTT-END (IX-RPST-GANTT)  TO WS-TOTAL-TIME
152700     ELSE
152800         MOVE ZERO               TO WS-TOTAL-TIME
152900     END-IF
153000     MOVE WS-TOTAL-TIME         TO SKDSB702-SUM-TOTAL-TIME
153100     .
153200 700020-SOMA-UM-PROC.
153300     SET  IX-PROC  IX-RPST-RESULT  TO WS-IX
153400
153500     MOVE WS-P-ID          (IX-PROC)
153600                       TO SKDSB702-RES-PROC-ID    (IX-RPST-RESULT)
153700     MOVE WS-P-ARRIVAL     (IX-PROC)
153800                       TO SKDSB702-RES-ARRIVAL    (IX-RPST-RESULT)
153900     MOVE WS-P-BURST       (IX-PROC)
154000                       TO SKDSB702-RES-BURST      (IX-RPST-RESULT)
154100     MOVE WS-P-PRIORITY    (IX-PROC)
154200                       TO SKDSB702-RES-PRIORITY   (IX-RPST-RESULT)
154300     MOVE WS-P-START       (IX-PROC)
154400                       TO SKDSB702-RES-START      (IX-RPST-RESULT)
154500     MOVE WS-P-COMPLETION  (IX-PROC)
154600                       TO SKDSB702-RES-COMPLETION (IX-RPST-RESULT)
154700     MOVE WS-P-WAITING     (IX-PROC)
154800                       TO SKDSB702-RES-WAITING    (IX-RPST-RESULT)
154900     MOVE WS-P-TURNAROUND  (IX-PROC)
155000                       TO SKDSB702-RES-TURNAROUND (IX-RPST-RESULT)
155100
155200     ADD  WS-P-WAITING     (IX-PROC)  TO WS-TOTAL-WAITING
155300     ADD  WS-P-TURNAROUND  (IX-PROC)  TO WS-TOTAL-TURNAROUND
155400     .
155500 700000-EXIT.
155600     EXIT
155700     .
155800*----------------------------------------------------------------*
155900* 800000 - the comparison score (SKDNEW-40): half weight on how
156000*          quickly processes got going, half on how quickly they
156100*          finished, both normalized so a busier run never just
156200*          wins by having a smaller denominator.
156300*----------------------------------------------------------------*
156400 800000-CALCULATE-SCORE SECTION.
156500*----------------------------------------------------------------*
156600 800010-INICIO.
156700     COMPUTE WS-TERMO-WAITING =
156800             1 / (1 + SKDSB702-SUM-AVG-WAITING)
156900     COMPUTE WS-TERMO-TURNAROUND =
157000             1 / (1 + SKDSB702-SUM-AVG-TURNAROUND)
157100
157200     COMPUTE SKDSB702-SUM-SCORE ROUNDED =
157300            (0.5 * WS-TERMO-WAITING) + (0.5 * WS-TERMO-TURNAROUND)
157400     .
157500 800000-EXIT.
157600     EXIT
157700     .
157800*----------------------------------------------------------------*
157900* 900000 - SKDNEW-47.  Scans the four summaries the driver has
158000*          already collected (one CALL per algorithm) and names
158100*          the strictly-highest-scoring one; an exact tie keeps
158200*          whichever was seen first, same stable-tie habit as
158300*          everywhere else in this program.
158400*----------------------------------------------------------------*
158500 900000-RECOMMEND-RUN SECTION.
158600*----------------------------------------------------------------*
158700 900010-INICIO.
158800     MOVE 1                     TO WS-REC-BEST-IX
158900     MOVE SKDSB702-SUM-SCORE-IN (1)  TO WS-REC-BEST-SCORE
159000
159100     PERFORM 900020-COMPARA-UM-SUMARIO
159200             VARYING WS-IX FROM 2 BY 1
159300             UNTIL WS-IX GREATER SKDSB702-QT-SUMMARY
159400
159500     MOVE WS-REC-BEST-IX        TO SKDSB702-BEST-INDEX
159600     MOVE SKDSB702-SUM-ALGO-NAME-IN (WS-REC-BEST-IX)
159700                                 TO SKDSB702-BEST-ALGO-NAME
159800     .
159900 900020-COMPARA-UM-SUMARIO.
160000     IF  SKDSB702-SUM-SCORE-IN (WS-IX) GREATER WS-REC-BEST-SCORE
160100         MOVE SKDSB702-SUM-SCORE-IN (WS-IX)  TO WS-REC-BEST-SCORE
160200         MOVE WS-IX               TO WS-REC-BEST-IX
160300     END-IF
160400     .
160500 900000-EXIT.
160600     EXIT
160700     .
160800*----------------------------------------------------------------*
160900* 999001-999004 - error paragraphs.  999003 is retired -          VRS0012
161000*          SKDNEW-71 stopped treating an empty process list as    VRS0012
161100*          an error, so its code point is no longer issued.       VRS0012
161200*          Each remaining one just loads the error group;         VRS0012
161300*          000000-PRINCIPAL/100000/110000 decide when they are    VRS0012
161400*          called and what happens afterward.                     VRS0012
161500*----------------------------------------------------------------*
161600 999001-ERRO SECTION.
161700*----------------------------------------------------------------*
161800 999001-INICIO.
161900     MOVE 9001                  TO SKDSB702-SEQL-ERRO
162000     MOVE 'SKDSB702 - FUNCTION CODE NOT RECOGNIZED'
162100                                 TO SKDSB702-TX-ERRO
162200     .
162300 999001-EXIT.
162400     EXIT
162500     .
162600 999002-ERRO SECTION.
162700*----------------------------------------------------------------*
162800 999002-INICIO.
162900     MOVE 9002                  TO SKDSB702-SEQL-ERRO
163000     MOVE 'SKDSB702 - QT-PROC OUT OF RANGE (MAX 50)'
163100                                 TO SKDSB702-TX-ERRO
163200     .
163300 999002-EXIT.
163400     EXIT
163500     .
163600 999004-ERRO SECTION.
163700*----------------------------------------------------------------*
163800 999004-INICIO.
163900     MOVE 9004                  TO SKDSB702-SEQL-ERRO
164000     MOVE 'SKDSB702 - ROUNDRBN QUANTUM MUST BE POSITIVE'
164100                                 TO SKDSB702-TX-ERRO
164200     .
164300 999004-EXIT.
164400     EXIT
164500     .
164600
164700
164800
164900
165000
165100
